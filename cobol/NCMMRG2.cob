000100*****************************************************             
000200* PROGRAM NCMMRG2                                   *             
000300* LANGUAGE COBOL                                     *            
000400*                                                     *           
000500* THIS PROGRAM MAINTAINS THE PER-NCM TAX RATE TABLE   *           
000600* USED BY THE LANDED-COST SIMULATOR.  IT READS THE    *           
000700* OFFICIAL TARIFF EXTRACT (TEC, GIVES THE II RATE)    *           
000800* AND MERGES IN THE IPI RATE FROM THE OPTIONAL TIPI   *           
000900* EXTRACT, KEYED ON THE 8-DIGIT NCM COMMODITY CODE.   *           
001000*****************************************************             
001100                                                                  
001200 IDENTIFICATION DIVISION.                                         
001300*----------------------------------------------------------------*
001400 PROGRAM-ID.   NCMMRG2.                                           
001500 AUTHOR.       J P FONSECA.                                       
001600 INSTALLATION. COMEX PROCESSING CENTER - MIS.                     
001700 DATE-WRITTEN. 03/02/88.                                          
001800 DATE-COMPILED.                                                   
001900 SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.          
002000                                                                  
002100*----------------------------------------------------------------*
002200* CHANGE LOG                                                     *
002300*----------------------------------------------------------------*
002400* 03/02/88  JPF  REQ 1290  ORIGINAL WRITE-UP OF THE TEC/TIPI     *
002500*                          RATE TABLE MERGE.                     *
002600* 01/17/89  JPF  REQ 1390  ADDED THE DIRTY RATE-STRING PARSER,   *
002700*                          REUSED FOR BOTH TEC AND TIPI RATES.   *
002800* 09/08/90  RMC  REQ 1457  TIPI FILE MADE OPTIONAL - A MISSING   *
002900*                          TIPI FILE NO LONGER ABORTS THE RUN.   *
003000* 04/22/91  LMS  REQ 1504  NCM VALIDATION TIGHTENED TO REQUIRE   *
003100*                          THE EXACT DDDD.DD.DD PATTERN.         *
003200* 10/30/92  RMC  REQ 1562  ADDED DUPLICATE-TEC-ROW SUPPRESSION.  *
003300* 03/11/94  JPF  REQ 1613  TIPI TABLE NOW KEPT IN NCM8 SEQUENCE  *
003400*                          SO THE MERGE CAN BINARY-SEARCH IT.    *
003500* 07/19/96  LMS  REQ 1676  ADDED DUPLICATE (NCM8,IPI-RATE) PAIR  *
003600*                          SUPPRESSION ON THE TIPI LOAD.         *
003700* 12/02/98  RMC  REQ 1729  Y2K REVIEW - NO DATE FIELDS IN THIS   *
003800*                          PROGRAM, NO CHANGE REQUIRED.          *
003900* 03/15/99  RMC  REQ 1730  Y2K - SIGNED OFF, NO 2-DIGIT YEAR     *
004000*                          FIELDS PRESENT.                       *
004100* 08/09/01  JPF  REQ 1805  TABLE SUBSCRIPTS CONVERTED TO COMP    *
004200*                          AND TABLE SIZE RAISED TO 2000 ROWS.   *
004300* 05/14/03  LMS  REQ 1868  RATE PARSER NOW CAPS FRACTION DIGITS  *
004400*                          AT TWO, MATCHING THE 9V9(5) TARGET.   *
004500*----------------------------------------------------------------*
004600                                                                  
004700 ENVIRONMENT DIVISION.                                            
004800 CONFIGURATION SECTION.                                           
004900 SOURCE-COMPUTER. IBM-370.                                        
005000 OBJECT-COMPUTER. IBM-370.                                        
005100 SPECIAL-NAMES.                                                   
005200     C01 IS TOP-OF-FORM.                                          
005300 INPUT-OUTPUT SECTION.                                            
005400 FILE-CONTROL.                                                    
005500     SELECT TECIN    ASSIGN TO TECIN                              
005600                     ORGANIZATION IS LINE SEQUENTIAL              
005700                     FILE STATUS  IS WS-TECIN-STATUS.             
005800     SELECT OPTIONAL TIPIRATE ASSIGN TO TIPIRATE                  
005900                     ORGANIZATION IS LINE SEQUENTIAL              
006000                     FILE STATUS  IS WS-TIPIRATE-STATUS.          
006100     SELECT NCMOUT   ASSIGN TO NCMOUT                             
006200                     ORGANIZATION IS LINE SEQUENTIAL              
006300                     FILE STATUS  IS WS-NCMOUT-STATUS.            
006400                                                                  
006500*----------------------------------------------------------------*
006600 DATA DIVISION.                                                   
006700*----------------------------------------------------------------*
006800 FILE SECTION.                                                    
006900                                                                  
007000 FD  TECIN                                                        
007100     LABEL RECORDS ARE STANDARD.                                  
007200 01  TECIN-REC.                                                   
007300     COPY XTECREC REPLACING 'X' BY 'TEC'.                         
007400                                                                  
007500 FD  TIPIRATE                                                     
007600     LABEL RECORDS ARE STANDARD.                                  
007700 01  TIPIRATE-REC.                                                
007800     COPY XTIPREC REPLACING 'X' BY 'TIP'.                         
007900                                                                  
008000 FD  NCMOUT                                                       
008100     LABEL RECORDS ARE STANDARD.                                  
008200 01  NCMOUT-REC.                                                  
008300     COPY XNCMOUT REPLACING 'X' BY 'NCM'.                         
008400                                                                  
008500*----------------------------------------------------------------*
008600 WORKING-STORAGE SECTION.                                         
008700*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                   
008800 01  SLATVARS                PIC X(122)                  VALUE    
008900     'SLATVARS START:02/03/8809:14:00FONSECAJP     NCMMRG20001    
009000-    '000010CMX.PGM.SRC                            SLAT VARS END'.
009100                                                                  
009200 01  VERSION                 PIC X(23) VALUE                      
009300     'NCMMRG2 07 DU 14/05/03'.                                    
009400                                                                  
009500*--- FILE STATUS BYTES --------------------------------*          
009600 01  WS-TECIN-STATUS         PIC XX.                              
009700     88  WS-TECIN-OK             VALUE '00'.                      
009800     88  WS-TECIN-EOF            VALUE '10'.                      
009900 01  WS-TIPIRATE-STATUS      PIC XX.                              
010000     88  WS-TIPIRATE-OK          VALUE '00'.                      
010100     88  WS-TIPIRATE-EOF         VALUE '10'.                      
010200     88  WS-TIPIRATE-NOFILE      VALUE '35'.                      
010300 01  WS-NCMOUT-STATUS        PIC XX.                              
010400                                                                  
010500 77  WS-EOF-TEC-SW            PIC X(01) VALUE 'N'.                
010600     88  WS-EOF-TEC               VALUE 'Y'.                      
010700 77  WS-EOF-TIPI-SW           PIC X(01) VALUE 'N'.                
010800     88  WS-EOF-TIPI              VALUE 'Y'.                      
010900 77  WS-TIPI-OPEN-SW          PIC X(01) VALUE 'N'.                
011000     88  WS-TIPI-WAS-OPENED       VALUE 'Y'.                      
011100 77  W00-ZEROS8               PIC X(08) VALUE '00000000'.         
011200                                                                  
011300*--- B10 NCM-DOTTED VALIDATION WORK AREA ---------------*         
011400 01  W00-NCM-CHECK.                                               
011500     05  W00-NCM-P1           PIC X(04).                          
011600     05  W00-NCM-DOT1         PIC X(01).                          
011700     05  W00-NCM-P2           PIC X(02).                          
011800     05  W00-NCM-DOT2         PIC X(01).                          
011900     05  W00-NCM-P3           PIC X(02).                          
012000     05  FILLER               PIC X(06).                          
012100 01  W00-NCM-VALID-SW         PIC X(01).                          
012200     88  W00-NCM-VALID            VALUE 'Y'.                      
012300 01  W00-THIS-NCM8             PIC X(08).                         
012400                                                                  
012500*--- DEDUPED TEC WORKING TABLE (FLOW 1) -----------------*        
012600 01  W01-TEC-TABLE.                                               
012700     05  W01-TEC-COUNT        PIC 9(05) COMP.                     
012800     05  FILLER               PIC X(04).                          
012900     05  W01-TEC-ENTRY OCCURS 2000 TIMES INDEXED BY W01-TEC-IDX.  
013000         COPY XNCMOUT REPLACING 'X' BY 'TBT'.                     
013100*    ALTERNATE VIEW OF THE TEC TABLE AS A FLAT OCCURS OF          
013200*    ONE-HUNDRED-FIVE-BYTE SLOTS, USED ONLY FOR THE TRACE DUMP.   
013300 01  W01-TEC-TABLE-R REDEFINES W01-TEC-TABLE.                     
013400     05  FILLER               PIC X(08).                          
013500     05  W01-TEC-SLOT OCCURS 2000 TIMES PIC X(105).               
013600                                                                  
013700*--- TIPI WORKING TABLE, KEPT IN NCM8 SEQUENCE FOR THE    *       
013800*    BINARY-SEARCH MERGE (FLOW 2-3) ----------------------*       
013900 01  W02-TIPI-TABLE.                                              
014000     05  W02-TIPI-COUNT       PIC 9(05) COMP.                     
014100     05  FILLER               PIC X(04).                          
014200     05  W02-TIPI-ENTRY OCCURS 2000 TIMES                         
014300             ASCENDING KEY IS W02-TIPI-NCM8                       
014400             INDEXED BY W02-TIPI-IDX.                             
014500         05  W02-TIPI-NCM8    PIC X(08).                          
014600         05  W02-TIPI-RATE    PIC 9V9(05).                        
014700         05  FILLER           PIC X(06).                          
014800*    ALTERNATE VIEW OF THE TIPI TABLE AS A FLAT OCCURS OF         
014900*    TWENTY-BYTE SLOTS, USED ONLY FOR THE TRACE DUMP.             
015000 01  W02-TIPI-TABLE-R REDEFINES W02-TIPI-TABLE.                   
015100     05  FILLER               PIC X(08).                          
015200     05  W02-TIPI-SLOT OCCURS 2000 TIMES PIC X(20).               
015300                                                                  
015400*--- B9 DIRTY RATE-STRING PARSER WORK AREA --------------*        
015500 01  W04-RATE-PARSE.                                              
015600     05  W04-RAW-FIELD        PIC X(10).                          
015700     05  W04-RAW-CHARS REDEFINES W04-RAW-FIELD.                   
015800         10  W04-RAW-CHAR OCCURS 10 TIMES PIC X(01).              
015900     05  W04-PHASE            PIC X(01).                          
016000         88  W04-PHASE-BEFORE     VALUE 'B'.                      
016100         88  W04-PHASE-INTEGER    VALUE 'I'.                      
016200         88  W04-PHASE-FRACTION   VALUE 'F'.                      
016300         88  W04-PHASE-DONE       VALUE 'D'.                      
016400     05  W04-FOUND-DIGIT-SW   PIC X(01) VALUE 'N'.                
016500         88  W04-FOUND-DIGIT      VALUE 'Y'.                      
016600     05  W04-INT-PART         PIC 9(05) COMP.                     
016700     05  W04-FRAC-PART        PIC 9(05) COMP.                     
016800     05  W04-FRAC-COUNT       PIC 9(01) COMP.                     
016900     05  W04-DIVISOR          PIC 9(05) COMP.                     
017000     05  W04-SUBSCR           PIC 9(02) COMP.                     
017100     05  W04-RESULT-RATE      PIC 9V9(05).                        
017200     05  FILLER               PIC X(10).                          
017300                                                                  
017400*--- INSERTION-SORT WORK AREA FOR THE TIPI TABLE LOAD ---*        
017500 01  W05-INSERT-WORK.                                             
017600     05  W05-SHIFT-IX         PIC 9(05) COMP.                     
017700     05  W05-DUP-SW           PIC X(01).                          
017800         88  W05-DUPLICATE        VALUE 'Y'.                      
017900     05  FILLER               PIC X(09).                          
018000                                                                  
018100*----------------------------------------------------------------*
018200 PROCEDURE DIVISION.                                              
018300*----------------------------------------------------------------*
018400                                                                  
018500***********************************************************       
018600* 0000-MAINLINE - OVERALL CONTROL OF THE MERGE             *      
018700***********************************************************       
018800 0000-MAINLINE.                                                   
018900     PERFORM 0100-OPEN-FILES                                      
019000     PERFORM 1000-READ-TEC THRU 1000-EXIT                         
019100     PERFORM 2000-LOAD-TIPI-TABLE THRU 2000-EXIT                  
019200     PERFORM 3000-MERGE-AND-WRITE THRU 3000-EXIT                  
019300     PERFORM 0900-CLOSE-FILES                                     
019400     STOP RUN.                                                    
019500                                                                  
019600***********************************************************       
019700* 0100-OPEN-FILES - OPEN TECIN AND NCMOUT.  TIPIRATE IS    *      
019800*    OPENED LATER, IN 2000, SINCE IT IS OPTIONAL (B11)     *      
019900***********************************************************       
020000 0100-OPEN-FILES.                                                 
020100     OPEN INPUT  TECIN                                            
020200     OPEN OUTPUT NCMOUT.                                          
020300                                                                  
020400***********************************************************       
020500* 1000-READ-TEC - READ THE TEC FILE, VALIDATE THE NCM      *      
020600*    (B10), PARSE THE RATE (B9) AND DEDUP (FLOW 1)         *      
020700***********************************************************       
020800 1000-READ-TEC.                                                   
020900     MOVE ZERO TO W01-TEC-COUNT                                   
021000     READ TECIN                                                   
021100         AT END MOVE 'Y' TO WS-EOF-TEC-SW                         
021200     END-READ                                                     
021300     PERFORM 1010-READ-ONE-TEC THRU 1010-EXIT                     
021400         UNTIL WS-EOF-TEC                                         
021500     GO TO 1000-EXIT.                                             
021600 1010-READ-ONE-TEC.                                               
021700     PERFORM 1020-VALIDATE-NCM THRU 1020-EXIT                     
021800     IF W00-NCM-VALID                                             
021900        MOVE TEC-TEC-PCT-RAW TO W04-RAW-FIELD                     
022000        PERFORM 1100-PARSE-TEC-RATE THRU 1100-EXIT                
022100        PERFORM 1200-DEDUP-TEC THRU 1200-EXIT                     
022200     END-IF                                                       
022300     READ TECIN                                                   
022400         AT END MOVE 'Y' TO WS-EOF-TEC-SW                         
022500     END-READ.                                                    
022600 1010-EXIT.                                                       
022700     EXIT.                                                        
022800 1000-EXIT.                                                       
022900     EXIT.                                                        
023000                                                                  
023100***********************************************************       
023200* 1020-VALIDATE-NCM - B10, THE CODE MUST MATCH DDDD.DD.DD  *      
023300*    EXACTLY.  NCM8 IS THE CODE WITH THE DOTS REMOVED.     *      
023400***********************************************************       
023500 1020-VALIDATE-NCM.                                               
023600     MOVE TEC-NCM-DOTTED TO W00-NCM-CHECK                         
023700     MOVE 'N' TO W00-NCM-VALID-SW                                 
023800     IF W00-NCM-P1   IS NUMERIC AND                               
023900        W00-NCM-DOT1 = '.'      AND                               
024000        W00-NCM-P2   IS NUMERIC AND                               
024100        W00-NCM-DOT2 = '.'      AND                               
024200        W00-NCM-P3   IS NUMERIC                                   
024300        MOVE 'Y' TO W00-NCM-VALID-SW                              
024400        STRING W00-NCM-P1 W00-NCM-P2 W00-NCM-P3                   
024500            DELIMITED BY SIZE INTO W00-THIS-NCM8                  
024600     END-IF.                                                      
024700 1020-EXIT.                                                       
024800     EXIT.                                                        
024900                                                                  
025000***********************************************************       
025100* 1100-PARSE-TEC-RATE - B9 DIRTY RATE-STRING PARSE.  ALSO  *      
025200*    REUSED AGAINST THE TIPI RAW RATE IN 2000.  COMMA IS   *      
025300*    TREATED AS A DECIMAL POINT; THE FIRST RUN OF DIGITS   *      
025400*    (WITH AT MOST ONE DECIMAL POINT) IS THE NUMBER; THE   *      
025500*    RESULT IS THAT NUMBER DIVIDED BY 100.                 *      
025600***********************************************************       
025700 1100-PARSE-TEC-RATE.                                             
025800     MOVE 'B' TO W04-PHASE                                        
025900     MOVE 'N' TO W04-FOUND-DIGIT-SW                               
026000     MOVE ZERO TO W04-INT-PART W04-FRAC-PART W04-FRAC-COUNT       
026100     PERFORM 1110-SCAN-ONE-CHAR                                   
026200         VARYING W04-SUBSCR FROM 1 BY 1                           
026300         UNTIL W04-SUBSCR > 10 OR W04-PHASE-DONE                  
026400     IF NOT W04-FOUND-DIGIT                                       
026500        MOVE ZERO TO W04-RESULT-RATE                              
026600     ELSE                                                         
026700        EVALUATE W04-FRAC-COUNT                                   
026800           WHEN 0  MOVE 1   TO W04-DIVISOR                        
026900           WHEN 1  MOVE 10  TO W04-DIVISOR                        
027000           WHEN OTHER MOVE 100 TO W04-DIVISOR                     
027100        END-EVALUATE                                              
027200        COMPUTE W04-RESULT-RATE ROUNDED =                         
027300                (W04-INT-PART +                                   
027400                 (W04-FRAC-PART / W04-DIVISOR)) / 100             
027500     END-IF.                                                      
027600 1110-SCAN-ONE-CHAR.                                              
027700     IF W04-RAW-CHAR (W04-SUBSCR) = ','                           
027800        MOVE '.' TO W04-RAW-CHAR (W04-SUBSCR)                     
027900     END-IF                                                       
028000     EVALUATE TRUE                                                
028100        WHEN W04-RAW-CHAR (W04-SUBSCR) IS NUMERIC                 
028200           MOVE 'Y' TO W04-FOUND-DIGIT-SW                         
028300           IF W04-PHASE-FRACTION                                  
028400              IF W04-FRAC-COUNT < 2                               
028500                 COMPUTE W04-FRAC-PART =                          
028600                         W04-FRAC-PART * 10 +                     
028700                         W04-RAW-CHAR (W04-SUBSCR)                
028800                 ADD 1 TO W04-FRAC-COUNT                          
028900              END-IF                                              
029000           ELSE                                                   
029100              MOVE 'I' TO W04-PHASE                               
029200              COMPUTE W04-INT-PART =                              
029300                      W04-INT-PART * 10 +                         
029400                      W04-RAW-CHAR (W04-SUBSCR)                   
029500           END-IF                                                 
029600        WHEN W04-RAW-CHAR (W04-SUBSCR) = '.'                      
029700           IF W04-PHASE-INTEGER                                   
029800              MOVE 'F' TO W04-PHASE                               
029900           ELSE                                                   
030000              IF W04-FOUND-DIGIT                                  
030100                 MOVE 'D' TO W04-PHASE                            
030200              END-IF                                              
030300           END-IF                                                 
030400        WHEN OTHER                                                
030500           IF W04-FOUND-DIGIT                                     
030600              MOVE 'D' TO W04-PHASE                               
030700           END-IF                                                 
030800     END-EVALUATE.                                                
030900 1100-EXIT.                                                       
031000     EXIT.                                                        
031100                                                                  
031200***********************************************************       
031300* 1200-DEDUP-TEC - DROP EXACT DUPLICATE TEC ROWS (SAME     *      
031400*    NCM8, DOTTED CODE, DESCRIPTION AND PARSED RATE)       *      
031500***********************************************************       
031600 1200-DEDUP-TEC.                                                  
031700     MOVE 'N' TO W05-DUP-SW                                       
031800     IF W01-TEC-COUNT > ZERO                                      
031900        SET W01-TEC-IDX TO 1                                      
032000        SEARCH W01-TEC-ENTRY                                      
032100           AT END CONTINUE                                        
032200           WHEN TBT-NCM8 (W01-TEC-IDX)        = W00-THIS-NCM8     
032300            AND TBT-NCM-DOTTED (W01-TEC-IDX)  = TEC-NCM-DOTTED    
032400            AND TBT-DESCRIPTION (W01-TEC-IDX) = TEC-DESCRIPTION   
032500            AND TBT-II-RATE (W01-TEC-IDX)     = W04-RESULT-RATE   
032600               MOVE 'Y' TO W05-DUP-SW                             
032700        END-SEARCH                                                
032800     END-IF                                                       
032900     IF NOT W05-DUPLICATE                                         
033000        ADD 1 TO W01-TEC-COUNT                                    
033100        SET W01-TEC-IDX TO W01-TEC-COUNT                          
033200        MOVE W00-THIS-NCM8   TO TBT-NCM8 (W01-TEC-IDX)            
033300        MOVE TEC-NCM-DOTTED  TO TBT-NCM-DOTTED (W01-TEC-IDX)      
033400        MOVE TEC-DESCRIPTION TO TBT-DESCRIPTION (W01-TEC-IDX)     
033500        MOVE W04-RESULT-RATE TO TBT-II-RATE (W01-TEC-IDX)         
033600        MOVE ZERO            TO TBT-IPI-RATE (W01-TEC-IDX)        
033700     END-IF.                                                      
033800 1200-EXIT.                                                       
033900     EXIT.                                                        
034000                                                                  
034100***********************************************************       
034200* 2000-LOAD-TIPI-TABLE - READ THE OPTIONAL TIPI FILE (B11),*      
034300*    ZERO-PAD NCM8, PARSE IPI-RAW (B9) AND KEEP THE TABLE  *      
034400*    SORTED ASCENDING BY NCM8 FOR THE SEARCH ALL IN 3000   *      
034500***********************************************************       
034600 2000-LOAD-TIPI-TABLE.                                            
034700     MOVE ZERO TO W02-TIPI-COUNT                                  
034800     OPEN INPUT TIPIRATE                                          
034900     IF WS-TIPIRATE-NOFILE                                        
035000        GO TO 2000-EXIT                                           
035100     END-IF                                                       
035200     MOVE 'Y' TO WS-TIPI-OPEN-SW                                  
035300     READ TIPIRATE                                                
035400         AT END MOVE 'Y' TO WS-EOF-TIPI-SW                        
035500     END-READ                                                     
035600     PERFORM 2010-READ-ONE-TIPI THRU 2010-EXIT                    
035700         UNTIL WS-EOF-TIPI                                        
035800     CLOSE TIPIRATE                                               
035900     GO TO 2000-EXIT.                                             
036000 2010-READ-ONE-TIPI.                                              
036100     PERFORM 2020-ZERO-PAD-NCM8 THRU 2020-EXIT                    
036200     MOVE TIP-IPI-RAW TO W04-RAW-FIELD                            
036300     PERFORM 1100-PARSE-TEC-RATE THRU 1100-EXIT                   
036400     PERFORM 2030-INSERT-SORTED THRU 2030-EXIT                    
036500     READ TIPIRATE                                                
036600         AT END MOVE 'Y' TO WS-EOF-TIPI-SW                        
036700     END-READ.                                                    
036800 2010-EXIT.                                                       
036900     EXIT.                                                        
037000                                                                  
037100***********************************************************       
037200* 2020-ZERO-PAD-NCM8 - LEFT-JUSTIFIED DIGITS IN TIP-NCM8   *      
037300*    ARE RIGHT-JUSTIFIED AND ZERO-FILLED TO 8 DIGITS       *      
037400***********************************************************       
037500*    TIP-NCM8 IS A RIGHT-JUSTIFIED NUMERIC FIELD; A CODE      *   
037600*    SHORTER THAN 8 DIGITS ARRIVES WITH LEADING SPACES, NOT   *   
037700*    LEADING ZEROS.  ONLY THE LEADING SPACES ARE OVERLAID     *   
037800*    WITH ZEROS - THE DIGITS THEMSELVES STAY WHERE THEY ARE.  *   
037900 2020-ZERO-PAD-NCM8.                                              
038000     MOVE ZERO TO W04-SUBSCR                                      
038100     MOVE TIP-NCM8 TO W00-THIS-NCM8                               
038200     INSPECT TIP-NCM8 TALLYING W04-SUBSCR                         
038300         FOR LEADING SPACES                                       
038400     IF W04-SUBSCR > ZERO                                         
038500        MOVE W00-ZEROS8 (1 : W04-SUBSCR)                          
038600             TO W00-THIS-NCM8 (1 : W04-SUBSCR)                    
038700     END-IF.                                                      
038800 2020-EXIT.                                                       
038900     EXIT.                                                        
039000                                                                  
039100***********************************************************       
039200* 2030-INSERT-SORTED - INSERT THE TIPI ENTRY INTO THE      *      
039300*    TABLE IN NCM8 SEQUENCE, SKIPPING A DUPLICATE          *      
039400*    (NCM8, IPI-RATE) PAIR ALREADY ON FILE                 *      
039500***********************************************************       
039600 2030-INSERT-SORTED.                                              
039700     MOVE 'N' TO W05-DUP-SW                                       
039800     IF W02-TIPI-COUNT > ZERO                                     
039900        SET W02-TIPI-IDX TO 1                                     
040000        SEARCH W02-TIPI-ENTRY                                     
040100           AT END CONTINUE                                        
040200           WHEN W02-TIPI-NCM8 (W02-TIPI-IDX) = W00-THIS-NCM8      
040300            AND W02-TIPI-RATE (W02-TIPI-IDX) = W04-RESULT-RATE    
040400               MOVE 'Y' TO W05-DUP-SW                             
040500        END-SEARCH                                                
040600     END-IF                                                       
040700     IF NOT W05-DUPLICATE                                         
040800        ADD 1 TO W02-TIPI-COUNT                                   
040900        SET W02-TIPI-IDX TO W02-TIPI-COUNT                        
041000        SET W05-SHIFT-IX TO W02-TIPI-COUNT                        
041100        PERFORM 2040-SHIFT-ONE THRU 2040-EXIT                     
041200           UNTIL W05-SHIFT-IX = 1 OR                              
041300                 W02-TIPI-NCM8 (W05-SHIFT-IX - 1) <=              
041400                    W00-THIS-NCM8                                 
041500        MOVE W00-THIS-NCM8   TO W02-TIPI-NCM8 (W05-SHIFT-IX)      
041600        MOVE W04-RESULT-RATE TO W02-TIPI-RATE (W05-SHIFT-IX)      
041700     END-IF.                                                      
041800 2030-EXIT.                                                       
041900     EXIT.                                                        
042000                                                                  
042100***********************************************************       
042200* 2040-SHIFT-ONE - SLIDE ONE TABLE ENTRY UP TO OPEN A HOLE *      
042300*    FOR THE NEW ROW DURING THE INSERTION SORT             *      
042400***********************************************************       
042500 2040-SHIFT-ONE.                                                  
042600     MOVE W02-TIPI-NCM8 (W05-SHIFT-IX - 1)                        
042700          TO W02-TIPI-NCM8 (W05-SHIFT-IX)                         
042800     MOVE W02-TIPI-RATE (W05-SHIFT-IX - 1)                        
042900          TO W02-TIPI-RATE (W05-SHIFT-IX)                         
043000     SUBTRACT 1 FROM W05-SHIFT-IX.                                
043100 2040-EXIT.                                                       
043200     EXIT.                                                        
043300 2000-EXIT.                                                       
043400     EXIT.                                                        
043500                                                                  
043600***********************************************************       
043700* 3000-MERGE-AND-WRITE - LEFT JOIN EACH TEC ROW TO THE     *      
043800*    TIPI TABLE BY BINARY SEARCH, WRITE R7 (FLOW 3-4)      *      
043900***********************************************************       
044000 3000-MERGE-AND-WRITE.                                            
044100     PERFORM 3100-MERGE-ONE THRU 3100-EXIT                        
044200         VARYING W01-TEC-IDX FROM 1 BY 1                          
044300         UNTIL W01-TEC-IDX > W01-TEC-COUNT                        
044400     GO TO 3000-EXIT.                                             
044500 3100-MERGE-ONE.                                                  
044600     MOVE TBT-NCM8 (W01-TEC-IDX)        TO NCM-NCM8               
044700     MOVE TBT-NCM-DOTTED (W01-TEC-IDX)  TO NCM-NCM-DOTTED         
044800     MOVE TBT-DESCRIPTION (W01-TEC-IDX) TO NCM-DESCRIPTION        
044900     MOVE TBT-II-RATE (W01-TEC-IDX)     TO NCM-II-RATE            
045000     MOVE ZERO                          TO NCM-IPI-RATE           
045100     IF W02-TIPI-COUNT > ZERO                                     
045200        SET W02-TIPI-IDX TO 1                                     
045300        SEARCH ALL W02-TIPI-ENTRY                                 
045400           AT END CONTINUE                                        
045500           WHEN W02-TIPI-NCM8 (W02-TIPI-IDX) =                    
045600                TBT-NCM8 (W01-TEC-IDX)                            
045700               MOVE W02-TIPI-RATE (W02-TIPI-IDX)                  
045800                    TO NCM-IPI-RATE                               
045900        END-SEARCH                                                
046000     END-IF                                                       
046100     WRITE NCMOUT-REC.                                            
046200 3100-EXIT.                                                       
046300     EXIT.                                                        
046400 3000-EXIT.                                                       
046500     EXIT.                                                        
046600                                                                  
046700***********************************************************       
046800* 0900-CLOSE-FILES - CLOSE TECIN AND NCMOUT               *       
046900***********************************************************       
047000 0900-CLOSE-FILES.                                                
047100     CLOSE TECIN NCMOUT.                                          
047200                                                                  
047300 END PROGRAM NCMMRG2.                                             
