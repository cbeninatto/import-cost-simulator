000100*****************************************************             
000200* PROGRAM CLICLC1                                   *             
000300* LANGUAGE COBOL                                     *            
000400*                                                     *           
000500* THIS SUB-PROGRAM IS THE PER-ITEM TAX CASCADE OF THE *           
000600* IMPORT LANDED-COST SIMULATOR.  IT IS CALLED ONCE    *           
000700* PER SHIPMENT LINE ITEM BY CLIDRV1, WHICH HAS        *           
000800* ALREADY ALLOCATED THE SHIPMENT-LEVEL COST POOLS TO  *           
000900* THIS ITEM.  IT RETURNS THE CUSTOMS VALUE, THE FIVE  *           
001000* FEDERAL/STATE TAXES, THE RECOVERABLE TAX CREDIT AND *           
001100* THE LANDED COST FOR THE ITEM.                       *           
001200*****************************************************             
001300                                                                  
001400 IDENTIFICATION DIVISION.                                         
001500*----------------------------------------------------------------*
001600 PROGRAM-ID.   CLICLC1.                                           
001700 AUTHOR.       R M CARDOSO.                                       
001800 INSTALLATION. COMEX PROCESSING CENTER - MIS.                     
001900 DATE-WRITTEN. 08/14/86.                                          
002000 DATE-COMPILED.                                                   
002100 SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.          
002200                                                                  
002300*----------------------------------------------------------------*
002400* CHANGE LOG                                                     *
002500*----------------------------------------------------------------*
002600* 08/14/86  RMC  REQ 1140  ORIGINAL WRITE-UP OF THE TAX CASCADE. *
002700* 02/03/87  RMC  REQ 1205  SPLIT OUT OF CLIDRV1 INTO ITS OWN     *
002800*                          CALLED SUB-PROGRAM.                   *
002900* 11/19/87  JPF  REQ 1266  CUSTOMS VALUE NOW HONORS THE FOUR     *
003000*                          VA- INCLUDE FLAGS FROM SHIPCFG.       *
003100* 06/02/88  RMC  REQ 1331  ADDED THE ICMS POR-DENTRO GROSS-UP.   *
003200* 01/17/89  JPF  REQ 1389  TAX CREDIT NOW KEYED OFF REGIME AND   *
003300*                          PURPOSE INSTEAD OF REGIME ALONE.      *
003400* 09/08/90  RMC  REQ 1456  GUARDED ICMS DIVIDE WHEN ICMS-RATE    *
003500*                          IS ZERO.                              *
003600* 04/22/91  LMS  REQ 1503  ADDED NUMERICITY VALIDATION ON THE    *
003700*                          INBOUND ITEM RATES AND QUANTITY.      *
003800* 10/30/92  RMC  REQ 1561  UNIT COST NOW GUARDS AGAINST A ZERO   *
003900*                          QUANTITY ON THE INBOUND ITEM.         *
004000* 03/11/94  JPF  REQ 1612  CORRECTED DIRECT-COSTS TO INCLUDE     *
004100*                          OTHER-LOCAL-BRL, WHICH HAD BEEN       *
004200*                          LEFT OUT OF THE SUM.                  *
004300* 07/19/96  LMS  REQ 1675  CREDIT LOGIC REWRITTEN AS A SINGLE    *
004400*                          EVALUATE ON REGIME ALSO PURPOSE.      *
004500* 12/02/98  RMC  REQ 1729  Y2K REVIEW - NO DATE FIELDS IN THIS   *
004600*                          PROGRAM, NO CHANGE REQUIRED.          *
004700* 03/15/99  RMC  REQ 1730  Y2K - SIGNED OFF, NO 2-DIGIT YEAR     *
004800*                          FIELDS PRESENT.                       *
004900* 08/09/01  JPF  REQ 1804  INTERMEDIATE WORK AREA CONVERTED TO   *
005000*                          A REDEFINED TABLE FOR THE TRACE DUMP. *
005100* 05/14/03  LMS  REQ 1867  ADDED ROUNDING TO ALL CASCADE STEPS   *
005200*                          PER THE FIXED-DECIMAL STANDARD.       *
005300* 07/22/03  JPF  REQ 1871  FOB TOTALS NOW SAVED BEFORE THE       *
005400*                          RESULT-AREA INITIALIZE AND RESTORED   *
005500*                          AFTER - THEY WERE COMING BACK ZERO.   *
005600*----------------------------------------------------------------*
005700                                                                  
005800 ENVIRONMENT DIVISION.                                            
005900 CONFIGURATION SECTION.                                           
006000 SOURCE-COMPUTER. IBM-370.                                        
006100 OBJECT-COMPUTER. IBM-370.                                        
006200 SPECIAL-NAMES.                                                   
006300     C01 IS TOP-OF-FORM.                                          
006400                                                                  
006500*----------------------------------------------------------------*
006600 DATA DIVISION.                                                   
006700*----------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.                                         
006900*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                   
007000 01  SLATVARS                PIC X(122)                  VALUE    
007100     'SLATVARS START:14/08/8610:05:00CARDOSOR      CLICLC10001    
007200-    '000010CMX.PGM.SRC                            SLAT VARS END'.
007300                                                                  
007400 01  VERSION                 PIC X(23) VALUE                      
007500     'CLICLC1 07 DU 14/05/03'.                                    
007600                                                                  
007700*--- CODES RETOUR (RETURN CODES, SET BY 1000-VALIDATE-LINKAGE) -* 
007800 01  CR                       PIC 9(02).                          
007900 01  RC                       PIC 9(02).                          
008000                                                                  
008100*--- INTERMEDIATE CASCADE WORK AREA ---------------------------*  
008200 01  W01-WORK-AMTS.                                               
008300     05  W01-DA-BRL           PIC S9(11)V99.                      
008400     05  W01-NUMERATOR-BRL    PIC S9(11)V99.                      
008500     05  W01-ONE-MINUS-ICMS   PIC S9V9(05).                       
008600     05  FILLER               PIC X(12).                          
008700*    ALTERNATE VIEW OF THE FIRST TWO CASCADE AMOUNTS AS A         
008800*    TABLE, USED ONLY WHEN DUMPING THE WORK AREA FOR TRACE.       
008900 01  W01-WORK-AMTS-R REDEFINES W01-WORK-AMTS.                     
009000     05  W01-WORK-OCC OCCURS 2 TIMES PIC S9(11)V99.               
009100     05  FILLER               PIC X(20).                          
009200                                                                  
009300*--- QUANTITY GUARD AREA (DIVIDE-BY-ZERO PROTECTION) ----------*  
009400 01  W02-QTY-GUARD.                                               
009500     05  W02-QTY-USED         PIC 9(07) COMP.                     
009600     05  FILLER               PIC X(06).                          
009700                                                                  
009800*--- FOB TOTALS, SAVED ACROSS THE LINKAGE-AREA INITIALIZE ----*   
009900*    CLIDRV1 MOVES THE ITEM'S PASS-A FOB TOTALS INTO          *   
010000*    RES-FOB-TOTAL-USD/BRL BEFORE THE CALL; THEY MUST SURVIVE *   
010100*    THE INITIALIZE BELOW OR THE CUSTOMS VALUE STARTS AT ZERO.*   
010200 01  W03-FOB-SAVE.                                                
010300     05  W03-SAVE-FOB-USD     PIC S9(11)V99.                      
010400     05  W03-SAVE-FOB-BRL     PIC S9(11)V99.                      
010500     05  FILLER               PIC X(12).                          
010600                                                                  
010700*----------------------------------------------------------------*
010800 LINKAGE SECTION.                                                 
010900*----------------------------------------------------------------*
011000 01  LK-CFG-AREA.                                                 
011100     COPY XSHPCFG REPLACING 'X' BY 'CFG'.                         
011200 01  LK-LNI-AREA.                                                 
011300     COPY XLNITEM REPLACING 'X' BY 'LNI'.                         
011400 01  LK-ALLOC-AREA.                                               
011500     05  LK-ALC-FREIGHT       PIC S9(11)V99.                      
011600     05  LK-ALC-INSURANCE     PIC S9(11)V99.                      
011700     05  LK-ALC-ORIGIN        PIC S9(11)V99.                      
011800     05  LK-ALC-THC           PIC S9(11)V99.                      
011900     05  LK-ALC-AFRMM         PIC S9(11)V99.                      
012000     05  LK-ALC-SISCOMEX      PIC S9(11)V99.                      
012100     05  LK-ALC-LOCPORT       PIC S9(11)V99.                      
012200     05  LK-ALC-TRUCKING      PIC S9(11)V99.                      
012300     05  LK-ALC-OTHLOCAL      PIC S9(11)V99.                      
012400     05  FILLER               PIC X(10).                          
012500*    ALTERNATE VIEW OF THE NINE ALLOCATED POOLS AS A TABLE,       
012600*    USED ONLY WHEN DUMPING THE ALLOCATION AREA FOR TRACE.        
012700 01  LK-ALLOC-R  REDEFINES LK-ALLOC-AREA.                         
012800     05  LK-ALC-OCC OCCURS 9 TIMES PIC S9(11)V99.                 
012900 01  LK-RES-AREA.                                                 
013000     COPY XLNRES REPLACING 'X' BY 'RES'.                          
013100*    ALTERNATE VIEW OF THE RESULT RECORD'S AMOUNT FIELDS AS       
013200*    A TABLE, USED ONLY WHEN DUMPING THE RESULT FOR TRACE.        
013300 01  LK-RES-R REDEFINES LK-RES-AREA.                              
013400     05  FILLER               PIC X(10).                          
013500     05  LK-RES-AMT-OCC OCCURS 25 TIMES PIC S9(11)V99.            
013600     05  FILLER               PIC X(30).                          
013700 01  LK-CR                    PIC 9(02).                          
013800 01  LK-RC                    PIC 9(02).                          
013900                                                                  
014000*----------------------------------------------------------------*
014100 PROCEDURE DIVISION USING LK-CFG-AREA LK-LNI-AREA LK-ALLOC-AREA   
014200                          LK-RES-AREA LK-CR LK-RC.                
014300*----------------------------------------------------------------*
014400                                                                  
014500***********************************************************       
014600* 0000-MAINLINE - OVERALL CONTROL OF THE CASCADE           *      
014700***********************************************************       
014800 0000-MAINLINE.                                                   
014900     PERFORM 1000-VALIDATE-LINKAGE                                
015000     IF CR NOT > ZERO                                             
015100        PERFORM 2000-CALC-CUSTOMS-VALUE                           
015200        PERFORM 3000-CALC-FEDERAL-TAXES                           
015300        PERFORM 4000-CALC-ICMS                                    
015400        PERFORM 5000-CALC-TAX-CREDITS                             
015500        PERFORM 6000-CALC-TOTALS                                  
015600     END-IF                                                       
015700     PERFORM 9000-RETURN-LINKAGE                                  
015800     GOBACK.                                                      
015900                                                                  
016000***********************************************************       
016100* 1000-VALIDATE-LINKAGE - NUMERICITY GUARD ON THE INBOUND  *      
016200*    ITEM, SAME SHAPE AS THE SHOP'S OLDER CALCULATORS      *      
016300***********************************************************       
016400 1000-VALIDATE-LINKAGE.                                           
016500     MOVE RES-FOB-TOTAL-USD TO W03-SAVE-FOB-USD                   
016600     MOVE RES-FOB-TOTAL-BRL TO W03-SAVE-FOB-BRL                   
016700     INITIALIZE LK-RES-AREA                                       
016800     MOVE W03-SAVE-FOB-USD TO RES-FOB-TOTAL-USD                   
016900     MOVE W03-SAVE-FOB-BRL TO RES-FOB-TOTAL-BRL                   
017000     MOVE ZERO TO CR RC                                           
017100     MOVE LNI-ITEM-ID TO RES-ITEM-ID                              
017200     MOVE LK-ALC-FREIGHT  TO RES-FREIGHT-BRL                      
017300     MOVE LK-ALC-INSURANCE TO RES-INSURANCE-BRL                   
017400     MOVE LK-ALC-ORIGIN   TO RES-ORIGIN-BRL                       
017500     MOVE LK-ALC-THC      TO RES-THC-ORIGIN-BRL                   
017600     MOVE LK-ALC-AFRMM    TO RES-AFRMM-BRL                        
017700     MOVE LK-ALC-SISCOMEX TO RES-SISCOMEX-BRL                     
017800     MOVE LK-ALC-LOCPORT  TO RES-LOCAL-PORT-BRL                   
017900     MOVE LK-ALC-TRUCKING TO RES-TRUCK-BRL                        
018000     MOVE LK-ALC-OTHLOCAL TO RES-OTHER-LOCAL-BRL                  
018100     IF LNI-QUANTITY     NOT NUMERIC OR                           
018200        LNI-FOB-UNIT-USD NOT NUMERIC OR                           
018300        LNI-II-RATE      NOT NUMERIC OR                           
018400        LNI-IPI-RATE     NOT NUMERIC OR                           
018500        LNI-PIS-RATE     NOT NUMERIC OR                           
018600        LNI-COFINS-RATE  NOT NUMERIC                              
018700        MOVE 12 TO CR                                             
018800        MOVE 01 TO RC                                             
018900     END-IF                                                       
019000     IF LNI-QUANTITY = ZERO                                       
019100        MOVE 1 TO W02-QTY-USED                                    
019200     ELSE                                                         
019300        MOVE LNI-QUANTITY TO W02-QTY-USED                         
019400     END-IF.                                                      
019500                                                                  
019600***********************************************************       
019700* 2000-CALC-CUSTOMS-VALUE - VALOR ADUANEIRO (B3)           *      
019800***********************************************************       
019900 2000-CALC-CUSTOMS-VALUE.                                         
020000     MOVE RES-FOB-TOTAL-BRL TO RES-VA-BRL                         
020100     IF CFG-VA-FREIGHT-YES                                        
020200        ADD LK-ALC-FREIGHT   TO RES-VA-BRL                        
020300     END-IF                                                       
020400     IF CFG-VA-INSURANCE-YES                                      
020500        ADD LK-ALC-INSURANCE TO RES-VA-BRL                        
020600     END-IF                                                       
020700     IF CFG-VA-ORIGIN-YES                                         
020800        ADD LK-ALC-ORIGIN    TO RES-VA-BRL                        
020900     END-IF                                                       
021000     IF CFG-VA-THC-YES                                            
021100        ADD LK-ALC-THC       TO RES-VA-BRL                        
021200     END-IF.                                                      
021300                                                                  
021400***********************************************************       
021500* 3000-CALC-FEDERAL-TAXES - II / IPI / PIS / COFINS (B4)   *      
021600***********************************************************       
021700 3000-CALC-FEDERAL-TAXES.                                         
021800     COMPUTE RES-II-BRL ROUNDED =                                 
021900             LNI-II-RATE * RES-VA-BRL                             
022000     COMPUTE RES-IPI-BASE-BRL ROUNDED =                           
022100             RES-VA-BRL + RES-II-BRL                              
022200     COMPUTE RES-IPI-BRL ROUNDED =                                
022300             LNI-IPI-RATE * RES-IPI-BASE-BRL                      
022400     COMPUTE RES-PISCOF-BASE-BRL ROUNDED =                        
022500             RES-VA-BRL + RES-II-BRL + RES-IPI-BRL                
022600     COMPUTE RES-PIS-BRL ROUNDED =                                
022700             LNI-PIS-RATE * RES-PISCOF-BASE-BRL                   
022800     COMPUTE RES-COFINS-BRL ROUNDED =                             
022900             LNI-COFINS-RATE * RES-PISCOF-BASE-BRL.               
023000                                                                  
023100***********************************************************       
023200* 4000-CALC-ICMS - POR-DENTRO GROSS-UP (B5)                *      
023300***********************************************************       
023400 4000-CALC-ICMS.                                                  
023500     MOVE ZERO TO W01-DA-BRL                                      
023600     IF CFG-DA-AFRMM-YES                                          
023700        ADD LK-ALC-AFRMM    TO W01-DA-BRL                         
023800     END-IF                                                       
023900     IF CFG-DA-SISCOMEX-YES                                       
024000        ADD LK-ALC-SISCOMEX TO W01-DA-BRL                         
024100     END-IF                                                       
024200     MOVE W01-DA-BRL TO RES-DA-FOR-ICMS-BRL                       
024300     COMPUTE W01-NUMERATOR-BRL =                                  
024400             RES-VA-BRL + RES-II-BRL + RES-IPI-BRL +              
024500             RES-PIS-BRL + RES-COFINS-BRL + W01-DA-BRL            
024600     IF CFG-ICMS-RATE > ZERO                                      
024700        COMPUTE W01-ONE-MINUS-ICMS = 1 - CFG-ICMS-RATE            
024800        COMPUTE RES-ICMS-BRL ROUNDED =                            
024900                W01-NUMERATOR-BRL * CFG-ICMS-RATE /               
025000                W01-ONE-MINUS-ICMS                                
025100     ELSE                                                         
025200        MOVE ZERO TO RES-ICMS-BRL                                 
025300     END-IF.                                                      
025400                                                                  
025500***********************************************************       
025600* 5000-CALC-TAX-CREDITS - RECOVERABLE CREDIT BY REGIME     *      
025700*    AND PURPOSE (B6)                                      *      
025800***********************************************************       
025900 5000-CALC-TAX-CREDITS.                                           
026000     MOVE ZERO TO RES-TAX-CREDIT-BRL                              
026100     EVALUATE TRUE ALSO TRUE ALSO TRUE                            
026200        WHEN CFG-REGIME-SIMPLES ALSO TRUE ALSO TRUE               
026300           MOVE ZERO TO RES-TAX-CREDIT-BRL                        
026400        WHEN CFG-REGIME-PRESUMIDO ALSO CFG-PURPOSE-RESALE         
026500                                   ALSO TRUE                      
026600           COMPUTE RES-TAX-CREDIT-BRL ROUNDED =                   
026700                   RES-IPI-BRL + RES-ICMS-BRL                     
026800        WHEN CFG-REGIME-REAL ALSO CFG-PURPOSE-RESALE ALSO TRUE    
026900           COMPUTE RES-TAX-CREDIT-BRL ROUNDED =                   
027000                   RES-IPI-BRL + RES-PIS-BRL +                    
027100                   RES-COFINS-BRL + RES-ICMS-BRL                  
027200        WHEN OTHER                                                
027300           MOVE ZERO TO RES-TAX-CREDIT-BRL                        
027400     END-EVALUATE.                                                
027500                                                                  
027600***********************************************************       
027700* 6000-CALC-TOTALS - TAX PAID, NET TAX, LANDED COST (B7)   *      
027800***********************************************************       
027900 6000-CALC-TOTALS.                                                
028000     COMPUTE RES-TAX-PAID-TOTAL-BRL =                             
028100             RES-II-BRL + RES-IPI-BRL + RES-PIS-BRL +             
028200             RES-COFINS-BRL + RES-ICMS-BRL                        
028300     COMPUTE RES-NET-TAX-TOTAL-BRL =                              
028400             RES-TAX-PAID-TOTAL-BRL - RES-TAX-CREDIT-BRL          
028500     COMPUTE RES-DIRECT-COSTS-BRL =                               
028600             RES-FOB-TOTAL-BRL + RES-FREIGHT-BRL +                
028700             RES-INSURANCE-BRL + RES-ORIGIN-BRL +                 
028800             RES-THC-ORIGIN-BRL + RES-AFRMM-BRL +                 
028900             RES-SISCOMEX-BRL + RES-LOCAL-PORT-BRL +              
029000             RES-TRUCK-BRL + RES-OTHER-LOCAL-BRL                  
029100     COMPUTE RES-LANDED-COST-BRL =                                
029200             RES-DIRECT-COSTS-BRL + RES-NET-TAX-TOTAL-BRL         
029300     COMPUTE RES-UNIT-COST-BRL ROUNDED =                          
029400             RES-LANDED-COST-BRL / W02-QTY-USED.                  
029500                                                                  
029600***********************************************************       
029700* 9000-RETURN-LINKAGE - PASS THE RETURN CODES BACK TO THE  *      
029800*    CALLER                                                *      
029900***********************************************************       
030000 9000-RETURN-LINKAGE.                                             
030100     MOVE CR TO LK-CR                                             
030200     MOVE RC TO LK-RC.                                            
030300                                                                  
030400 END PROGRAM CLICLC1.                                             
