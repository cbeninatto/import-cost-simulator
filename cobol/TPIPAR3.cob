000100*****************************************************             
000200* PROGRAM TPIPAR3                                   *             
000300* LANGUAGE COBOL                                     *            
000400*                                                     *           
000500* THIS PROGRAM PARSES THE RAW TEXT EXTRACTED FROM THE *           
000600* TIPI TARIFF DOCUMENT INTO FIXED NCM/DESCRIPTION/    *           
000700* ALIQUOTA RECORDS, FOR LATER USE BY NCMMRG2.  THE    *           
000800* RAW TEXT WRAPS AN NCM HEADING AND ITS RATE ACROSS   *           
000900* SEVERAL PRINT LINES, SO ONE "PENDING BLOCK" IS KEPT *           
001000* OPEN UNTIL ITS RATE TOKEN IS FOUND.                 *           
001100*****************************************************             
001200                                                                  
001300 IDENTIFICATION DIVISION.                                         
001400*----------------------------------------------------------------*
001500 PROGRAM-ID.   TPIPAR3.                                           
001600 AUTHOR.       L M SILVEIRA.                                      
001700 INSTALLATION. COMEX PROCESSING CENTER - MIS.                     
001800 DATE-WRITTEN. 11/05/89.                                          
001900 DATE-COMPILED.                                                   
002000 SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.          
002100                                                                  
002200*----------------------------------------------------------------*
002300* CHANGE LOG                                                     *
002400*----------------------------------------------------------------*
002500* 11/05/89  LMS  REQ 1410  ORIGINAL WRITE-UP - TIPI TEXT PARSER, *
002600*                          NCM-ONLY AND FULL-MATCH LINES ONLY.   *
002700* 06/14/90  LMS  REQ 1448  ADDED THE CONTINUATION-LINE CASE FOR  *
002800*                          DESCRIPTIONS THAT WRAP ONTO A SECOND  *
002900*                          OR THIRD PRINT LINE.                  *
003000* 02/27/91  RMC  REQ 1492  PENDING BLOCK NOW DISCARDED IF IT IS  *
003100*                          SUPERSEDED BEFORE A RATE IS FOUND.    *
003200* 08/30/93  JPF  REQ 1588  ADDED WHITESPACE-RUN COLLAPSE AND     *
003300*                          HYPHEN TRIM ON THE ASSEMBLED          *
003400*                          DESCRIPTION TEXT.                     *
003500* 05/02/95  LMS  REQ 1649  OUTPUT NOW DEDUPED AND RESEQUENCED    *
003600*                          ASCENDING BY NCM VIA AN INTERNAL SORT.*
003700* 12/02/98  RMC  REQ 1729  Y2K REVIEW - NO DATE FIELDS IN THIS   *
003800*                          PROGRAM, NO CHANGE REQUIRED.          *
003900* 03/15/99  RMC  REQ 1730  Y2K - SIGNED OFF, NO 2-DIGIT YEAR     *
004000*                          FIELDS PRESENT.                       *
004100* 11/19/00  JPF  REQ 1778  SCAN SUBSCRIPTS CONVERTED TO COMP.    *
004200* 05/14/03  LMS  REQ 1868  ALIQUOTA TOKEN TEST TIGHTENED TO      *
004300*                          REQUIRE AN ALL-DIGIT RUN OR 'NT'.     *
004400*----------------------------------------------------------------*
004500                                                                  
004600 ENVIRONMENT DIVISION.                                            
004700 CONFIGURATION SECTION.                                           
004800 SOURCE-COMPUTER. IBM-370.                                        
004900 OBJECT-COMPUTER. IBM-370.                                        
005000 SPECIAL-NAMES.                                                   
005100     C01 IS TOP-OF-FORM.                                          
005200 INPUT-OUTPUT SECTION.                                            
005300 FILE-CONTROL.                                                    
005400     SELECT TIPITXT  ASSIGN TO TIPITXT                            
005500                     ORGANIZATION IS LINE SEQUENTIAL              
005600                     FILE STATUS  IS WS-TIPITXT-STATUS.           
005700     SELECT TIPIOUT  ASSIGN TO TIPIOUT                            
005800                     ORGANIZATION IS LINE SEQUENTIAL              
005900                     FILE STATUS  IS WS-TIPIOUT-STATUS.           
006000     SELECT TPISRT   ASSIGN TO DISK.                              
006100                                                                  
006200*----------------------------------------------------------------*
006300 DATA DIVISION.                                                   
006400*----------------------------------------------------------------*
006500 FILE SECTION.                                                    
006600                                                                  
006700 FD  TIPITXT                                                      
006800     LABEL RECORDS ARE STANDARD.                                  
006900 01  TIPITXT-REC             PIC X(120).                          
007000                                                                  
007100 FD  TIPIOUT                                                      
007200     LABEL RECORDS ARE STANDARD.                                  
007300 01  TIPIOUT-REC.                                                 
007400     COPY XTPROUT REPLACING 'X' BY 'TPR'.                         
007500                                                                  
007600 SD  TPISRT.                                                      
007700 01  TPISRT-REC.                                                  
007800     COPY XTPROUT REPLACING 'X' BY 'SRT'.                         
007900                                                                  
008000*----------------------------------------------------------------*
008100 WORKING-STORAGE SECTION.                                         
008200*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                   
008300 01  SLATVARS                PIC X(122)                  VALUE    
008400     'SLATVARS START:11/05/8909:40:00SILVEIRLM     TPIPAR30001    
008500-    '000010CMX.PGM.SRC                            SLAT VARS END'.
008600                                                                  
008700 01  VERSION                 PIC X(23) VALUE                      
008800     'TPIPAR3 09 DU 14/05/03'.                                    
008900                                                                  
009000*--- FILE STATUS BYTES --------------------------------*          
009100 01  WS-TIPITXT-STATUS       PIC XX.                              
009200 01  WS-TIPIOUT-STATUS       PIC XX.                              
009300                                                                  
009400 77  WS-EOF-TIPITXT-SW       PIC X(01) VALUE 'N'.                 
009500     88  WS-EOF-TIPITXT          VALUE 'Y'.                       
009600 77  WS-EOF-SORT-SW          PIC X(01) VALUE 'N'.                 
009700     88  WS-EOF-SORT              VALUE 'Y'.                      
009800                                                                  
009900*--- RAW LINE READ AREA, ALSO USED AS THE GENERIC       *         
010000*    TRIM-SOURCE BUFFER FOR 1005-TRIM-INTO-CONTENT      *         
010100*--------------------------------------------------------*        
010200 01  W10-RAW-AREA.                                                
010300     05  W10-RAW-LINE         PIC X(120).                         
010400     05  W11-START            PIC 9(03) COMP.                     
010500     05  FILLER               PIC X(04).                          
010600                                                                  
010700*--- NCM-HEADING AND TOKEN SCANNER WORK AREA ------------*        
010800 01  W11-TOK-WORK.                                                
010900     05  W11-CONTENT          PIC X(120).                         
011000     05  W11-CONTENT-CHARS REDEFINES W11-CONTENT.                 
011100         10  W11-CONTENT-CHAR OCCURS 120 TIMES PIC X(01).         
011200     05  W11-CONTENT-LEN      PIC 9(03) COMP.                     
011300     05  W11-SCANPOS          PIC 9(03) COMP.                     
011400     05  W11-TOKEN            PIC X(20).                          
011500     05  W11-TOKEN-LEN        PIC 9(02) COMP.                     
011600     05  W11-TOKSTART         PIC 9(03) COMP.                     
011700     05  W11-BEFORE           PIC X(120).                         
011800     05  W11-BEFORE-LEN       PIC 9(03) COMP.                     
011900     05  W11-IS-ALQ-SW        PIC X(01).                          
012000         88  W11-IS-ALQ           VALUE 'Y'.                      
012100     05  W11-IX               PIC 9(02) COMP.                     
012200     05  W10-NCM-CHECK.                                           
012300         10  W10-NCM-P1       PIC X(04).                          
012400         10  W10-NCM-DOT1     PIC X(01).                          
012500         10  W10-NCM-P2       PIC X(02).                          
012600         10  W10-NCM-DOT2     PIC X(01).                          
012700         10  W10-NCM-P3       PIC X(02).                          
012800     05  W10-STARTS-NCM-SW    PIC X(01).                          
012900         88  W10-STARTS-NCM       VALUE 'Y'.                      
013000     05  FILLER               PIC X(10).                          
013100                                                                  
013200 01  W12-NCM-SAVE.                                                
013300     05  W12-NCM-CODE         PIC X(10).                          
013400     05  FILLER               PIC X(06).                          
013500                                                                  
013600 01  W13-REMAINDER-WORK.                                          
013700     05  W13-REMAINDER        PIC X(120).                         
013800     05  W13-REMAINDER-LEN    PIC 9(03) COMP.                     
013900     05  W13-RAW-LEN          PIC 9(03) COMP.                     
014000     05  FILLER               PIC X(04).                          
014100                                                                  
014200 01  W14-APPEND-WORK.                                             
014300     05  W14-APPEND-SRC       PIC X(120).                         
014400     05  W14-APPEND-LEN       PIC 9(03) COMP.                     
014500     05  FILLER               PIC X(04).                          
014600                                                                  
014700*--- PENDING BLOCK, SEE B13 ------------------------------*       
014800 01  W-PEND-BLOCK.                                                
014900     05  W-PEND-ACTIVE-SW     PIC X(01) VALUE 'N'.                
015000         88  W-PEND-ACTIVE        VALUE 'Y'.                      
015100     05  W-PEND-HAS-ALQ-SW    PIC X(01) VALUE 'N'.                
015200         88  W-PEND-HAS-ALQ       VALUE 'Y'.                      
015300     05  W-PEND-NCM           PIC X(10).                          
015400     05  W-PEND-ALIQUOTA      PIC X(04).                          
015500     05  W-PEND-DESC-LEN      PIC 9(03) COMP.                     
015600     05  W-PEND-NEWLEN        PIC 9(03) COMP.                     
015700     05  W-PEND-DESC          PIC X(240).                         
015800     05  FILLER               PIC X(10).                          
015900                                                                  
016000*--- B14 DESCRIPTION NORMALIZATION WORK AREA -------------*       
016100 01  W15-NORM-WORK.                                               
016200     05  W15-IN               PIC X(240).                         
016300     05  W15-IN-CHARS REDEFINES W15-IN.                           
016400         10  W15-IN-CHAR OCCURS 240 TIMES PIC X(01).              
016500     05  W15-IN-LEN           PIC 9(03) COMP.                     
016600     05  W15-OUT              PIC X(240).                         
016700     05  W15-OUT-CHARS REDEFINES W15-OUT.                         
016800         10  W15-OUT-CHAR OCCURS 240 TIMES PIC X(01).             
016900     05  W15-OUT-LEN          PIC 9(03) COMP.                     
017000     05  W15-IX               PIC 9(03) COMP.                     
017100     05  W15-LAST-WAS-SPC-SW  PIC X(01).                          
017200         88  W15-LAST-WAS-SPACE   VALUE 'Y'.                      
017300     05  W15-TRIM-START       PIC 9(03) COMP.                     
017400     05  W15-TRIM-END         PIC 9(03) COMP.                     
017500     05  FILLER               PIC X(10).                          
017600                                                                  
017700 01  W16-EMIT-WORK.                                               
017800     05  W16-EMIT-NCM         PIC X(10).                          
017900     05  W16-EMIT-ALQ         PIC X(04).                          
018000     05  FILLER               PIC X(06).                          
018100                                                                  
018200*--- IN-MEMORY COLLECTED-RECORD TABLE (FLOW 1-3) --------*        
018300 01  W20-PARSE-TABLE.                                             
018400     05  W20-TABLE-COUNT      PIC 9(05) COMP.                     
018500     05  FILLER               PIC X(04).                          
018600     05  W20-TABLE-ENTRY OCCURS 3000 TIMES INDEXED BY W20-IDX.    
018700         COPY XTPROUT REPLACING 'X' BY 'TBP'.                     
018800                                                                  
018900*--- DEDUP-AFTER-SORT CONTROL FIELDS (FLOW 4) -----------*        
019000 01  W22-DEDUP-PREV.                                              
019100     05  W22-HAVE-PREV-SW     PIC X(01) VALUE 'N'.                
019200         88  W22-HAVE-PREV        VALUE 'Y'.                      
019300     05  W22-PREV-NCM         PIC X(10).                          
019400     05  W22-PREV-DESC        PIC X(120).                         
019500     05  W22-PREV-ALQ         PIC X(04).                          
019600     05  FILLER               PIC X(08).                          
019700                                                                  
019800*----------------------------------------------------------------*
019900 PROCEDURE DIVISION.                                              
020000*----------------------------------------------------------------*
020100                                                                  
020200***********************************************************       
020300* 0000-MAINLINE - OVERALL CONTROL OF THE TIPI TEXT PARSE   *      
020400***********************************************************       
020500 0000-MAINLINE.                                                   
020600     OPEN INPUT TIPITXT                                           
020700     MOVE ZERO TO W20-TABLE-COUNT                                 
020800     PERFORM 1000-READ-LINES THRU 1000-EXIT                       
020900     CLOSE TIPITXT                                                
021000     PERFORM 3000-DEDUP-SORT-WRITE THRU 3000-EXIT                 
021100     STOP RUN.                                                    
021200                                                                  
021300***********************************************************       
021400* 1000-READ-LINES - DRIVE THE LINE-BY-LINE SCAN (FLOW 1-2) *      
021500***********************************************************       
021600 1000-READ-LINES.                                                 
021700     READ TIPITXT INTO W10-RAW-LINE                               
021800         AT END MOVE 'Y' TO WS-EOF-TIPITXT-SW                     
021900     END-READ                                                     
022000     PERFORM 1010-PROCESS-ONE-LINE THRU 1010-EXIT                 
022100         UNTIL WS-EOF-TIPITXT                                     
022200     PERFORM 1400-FINALIZE-PENDING THRU 1400-EXIT                 
022300     GO TO 1000-EXIT.                                             
022400 1010-PROCESS-ONE-LINE.                                           
022500     PERFORM 1005-TRIM-INTO-CONTENT THRU 1005-EXIT                
022600     IF W11-CONTENT-LEN > ZERO                                    
022700        PERFORM 1020-CHECK-STARTS-NCM THRU 1020-EXIT              
022800        IF W10-STARTS-NCM                                         
022900           PERFORM 1050-EXTRACT-REMAINDER THRU 1050-EXIT          
023000           MOVE W13-REMAINDER     TO W11-CONTENT                  
023100           MOVE W13-REMAINDER-LEN TO W11-CONTENT-LEN              
023200           PERFORM 1030-FIND-LAST-TOKEN THRU 1030-EXIT            
023300           PERFORM 1040-CHECK-IS-ALQ THRU 1040-EXIT               
023400           IF W11-TOKEN-LEN > ZERO AND W11-IS-ALQ                 
023500              PERFORM 1100-FULL-MATCH THRU 1100-EXIT              
023600           ELSE                                                   
023700              PERFORM 1200-NCM-ONLY THRU 1200-EXIT                
023800           END-IF                                                 
023900        ELSE                                                      
024000           PERFORM 1300-CONTINUATION THRU 1300-EXIT               
024100        END-IF                                                    
024200     END-IF                                                       
024300     READ TIPITXT INTO W10-RAW-LINE                               
024400         AT END MOVE 'Y' TO WS-EOF-TIPITXT-SW                     
024500     END-READ.                                                    
024600 1010-EXIT.                                                       
024700     EXIT.                                                        
024800 1000-EXIT.                                                       
024900     EXIT.                                                        
025000                                                                  
025100***********************************************************       
025200* 1005-TRIM-INTO-CONTENT - LEFT/RIGHT-TRIM W10-RAW-LINE    *      
025300*    INTO W11-CONTENT / W11-CONTENT-LEN                    *      
025400***********************************************************       
025500 1005-TRIM-INTO-CONTENT.                                          
025600     MOVE ZERO TO W11-CONTENT-LEN                                 
025700     MOVE SPACES TO W11-CONTENT                                   
025800     PERFORM 1006-NOOP THRU 1006-EXIT                             
025900         VARYING W11-START FROM 1 BY 1                            
026000         UNTIL W11-START > 120 OR                                 
026100               W10-RAW-LINE (W11-START : 1) NOT = SPACE           
026200     IF W11-START <= 120                                          
026300        PERFORM 1007-NOOP THRU 1007-EXIT                          
026400            VARYING W11-SCANPOS FROM 120 BY -1                    
026500            UNTIL W11-SCANPOS < W11-START OR                      
026600                  W10-RAW-LINE (W11-SCANPOS : 1) NOT = SPACE      
026700        COMPUTE W11-CONTENT-LEN = W11-SCANPOS - W11-START + 1     
026800        MOVE W10-RAW-LINE (W11-START : W11-CONTENT-LEN)           
026900             TO W11-CONTENT (1 : W11-CONTENT-LEN)                 
027000     END-IF.                                                      
027100 1005-EXIT.                                                       
027200     EXIT.                                                        
027300 1006-NOOP.                                                       
027400     CONTINUE.                                                    
027500 1006-EXIT.                                                       
027600     EXIT.                                                        
027700 1007-NOOP.                                                       
027800     CONTINUE.                                                    
027900 1007-EXIT.                                                       
028000     EXIT.                                                        
028100                                                                  
028200***********************************************************       
028300* 1020-CHECK-STARTS-NCM - TESTS WHETHER THE TRIMMED LINE   *      
028400*    BEGINS WITH A DDDD.DD.DD CODE FOLLOWED BY A BLANK OR  *      
028500*    BY NOTHING ELSE ON THE LINE                           *      
028600***********************************************************       
028700 1020-CHECK-STARTS-NCM.                                           
028800     MOVE 'N' TO W10-STARTS-NCM-SW                                
028900     IF W11-CONTENT-LEN NOT < 10                                  
029000        MOVE W11-CONTENT (1 : 10) TO W10-NCM-CHECK                
029100        IF W10-NCM-P1   IS NUMERIC AND                            
029200           W10-NCM-DOT1 = '.'      AND                            
029300           W10-NCM-P2   IS NUMERIC AND                            
029400           W10-NCM-DOT2 = '.'      AND                            
029500           W10-NCM-P3   IS NUMERIC                                
029600           IF W11-CONTENT-LEN = 10 OR                             
029700              W11-CONTENT (11 : 1) = SPACE                        
029800              MOVE 'Y' TO W10-STARTS-NCM-SW                       
029900              MOVE W11-CONTENT (1 : 10) TO W12-NCM-CODE           
030000           END-IF                                                 
030100        END-IF                                                    
030200     END-IF.                                                      
030300 1020-EXIT.                                                       
030400     EXIT.                                                        
030500                                                                  
030600***********************************************************       
030700* 1030-FIND-LAST-TOKEN - GENERIC TOKENIZER.  GIVEN         *      
030800*    W11-CONTENT/W11-CONTENT-LEN, RETURNS THE LAST         *      
030900*    WHITESPACE-DELIMITED TOKEN (W11-TOKEN/-LEN) AND THE   *      
031000*    TEXT BEFORE IT, RIGHT-TRIMMED (W11-BEFORE/-LEN)       *      
031100***********************************************************       
031200 1030-FIND-LAST-TOKEN.                                            
031300     MOVE ZERO TO W11-TOKEN-LEN W11-BEFORE-LEN                    
031400     MOVE SPACES TO W11-TOKEN W11-BEFORE                          
031500     IF W11-CONTENT-LEN > ZERO                                    
031600        PERFORM 1031-NOOP THRU 1031-EXIT                          
031700            VARYING W11-SCANPOS FROM W11-CONTENT-LEN BY -1        
031800            UNTIL W11-SCANPOS < 1 OR                              
031900                  W11-CONTENT-CHAR (W11-SCANPOS) = SPACE          
032000        COMPUTE W11-TOKSTART = W11-SCANPOS + 1                    
032100        COMPUTE W11-TOKEN-LEN =                                   
032200                W11-CONTENT-LEN - W11-TOKSTART + 1                
032300        IF W11-TOKEN-LEN > 20                                     
032400           MOVE 20 TO W11-TOKEN-LEN                               
032500        END-IF                                                    
032600        MOVE W11-CONTENT (W11-TOKSTART : W11-TOKEN-LEN)           
032700             TO W11-TOKEN                                         
032800        IF W11-TOKSTART > 1                                       
032900           PERFORM 1032-NOOP THRU 1032-EXIT                       
033000               VARYING W11-SCANPOS                                
033100                  FROM (W11-TOKSTART - 1) BY -1                   
033200               UNTIL W11-SCANPOS < 1 OR                           
033300                     W11-CONTENT-CHAR (W11-SCANPOS) NOT = SPACE   
033400           MOVE W11-SCANPOS TO W11-BEFORE-LEN                     
033500           IF W11-BEFORE-LEN > ZERO                               
033600              MOVE W11-CONTENT (1 : W11-BEFORE-LEN)               
033700                   TO W11-BEFORE (1 : W11-BEFORE-LEN)             
033800           END-IF                                                 
033900        END-IF                                                    
034000     END-IF.                                                      
034100 1030-EXIT.                                                       
034200     EXIT.                                                        
034300 1031-NOOP.                                                       
034400     CONTINUE.                                                    
034500 1031-EXIT.                                                       
034600     EXIT.                                                        
034700 1032-NOOP.                                                       
034800     CONTINUE.                                                    
034900 1032-EXIT.                                                       
035000     EXIT.                                                        
035100                                                                  
035200***********************************************************       
035300* 1040-CHECK-IS-ALQ - B12, THE TOKEN MUST BE 'NT' OR AN    *      
035400*    UNBROKEN RUN OF DIGITS                                *      
035500***********************************************************       
035600 1040-CHECK-IS-ALQ.                                               
035700     MOVE 'N' TO W11-IS-ALQ-SW                                    
035800     IF W11-TOKEN-LEN > ZERO                                      
035900        IF W11-TOKEN-LEN = 2 AND W11-TOKEN (1:2) = 'NT'           
036000           MOVE 'Y' TO W11-IS-ALQ-SW                              
036100        ELSE                                                      
036200           MOVE 'Y' TO W11-IS-ALQ-SW                              
036300           PERFORM 1041-CHECK-ONE-DIGIT THRU 1041-EXIT            
036400               VARYING W11-IX FROM 1 BY 1                         
036500               UNTIL W11-IX > W11-TOKEN-LEN OR NOT W11-IS-ALQ     
036600        END-IF                                                    
036700     END-IF.                                                      
036800 1040-EXIT.                                                       
036900     EXIT.                                                        
037000 1041-CHECK-ONE-DIGIT.                                            
037100     IF W11-TOKEN (W11-IX : 1) NOT NUMERIC                        
037200        MOVE 'N' TO W11-IS-ALQ-SW                                 
037300     END-IF.                                                      
037400 1041-EXIT.                                                       
037500     EXIT.                                                        
037600                                                                  
037700***********************************************************       
037800* 1050-EXTRACT-REMAINDER - TEXT FOLLOWING THE NCM CODE,    *      
037900*    RE-TRIMMED                                            *      
038000***********************************************************       
038100 1050-EXTRACT-REMAINDER.                                          
038200     IF W11-CONTENT-LEN = 10                                      
038300        MOVE ZERO TO W13-REMAINDER-LEN                            
038400        MOVE SPACES TO W13-REMAINDER                              
038500     ELSE                                                         
038600        COMPUTE W13-RAW-LEN = W11-CONTENT-LEN - 11                
038700        MOVE SPACES TO W10-RAW-LINE                               
038800        MOVE W11-CONTENT (12 : W13-RAW-LEN)                       
038900             TO W10-RAW-LINE (1 : W13-RAW-LEN)                    
039000        PERFORM 1005-TRIM-INTO-CONTENT THRU 1005-EXIT             
039100        MOVE W11-CONTENT     TO W13-REMAINDER                     
039200        MOVE W11-CONTENT-LEN TO W13-REMAINDER-LEN                 
039300     END-IF.                                                      
039400 1050-EXIT.                                                       
039500     EXIT.                                                        
039600                                                                  
039700***********************************************************       
039800* 1100-FULL-MATCH - NCM, DESCRIPTION AND ALIQUOTA ALL ON   *      
039900*    ONE LINE.  ANY OLDER PENDING BLOCK THAT ALREADY HELD  *      
040000*    AN ALIQUOTA IS FINALIZED FIRST; THE NEW RECORD IS     *      
040100*    EMITTED DIRECTLY, NO NEW PENDING BLOCK IS OPENED      *      
040200***********************************************************       
040300 1100-FULL-MATCH.                                                 
040400     IF W-PEND-ACTIVE AND W-PEND-HAS-ALQ                          
040500        PERFORM 1600-EMIT-PENDING THRU 1600-EXIT                  
040600     END-IF                                                       
040700     MOVE 'N' TO W-PEND-ACTIVE-SW                                 
040800     MOVE W11-BEFORE      TO W15-IN                               
040900     MOVE W11-BEFORE-LEN  TO W15-IN-LEN                           
041000     PERFORM 2000-NORMALIZE-DESC THRU 2000-EXIT                   
041100     MOVE W12-NCM-CODE    TO W16-EMIT-NCM                         
041200     MOVE W11-TOKEN       TO W16-EMIT-ALQ                         
041300     PERFORM 3200-ADD-TO-TABLE THRU 3200-EXIT.                    
041400 1100-EXIT.                                                       
041500     EXIT.                                                        
041600                                                                  
041700***********************************************************       
041800* 1200-NCM-ONLY - NCM HEADING WITH NO ALIQUOTA ON THE      *      
041900*    LINE.  STARTS A NEW PENDING BLOCK; AN OLDER PENDING   *      
042000*    BLOCK IS FINALIZED IF IT ALREADY HELD AN ALIQUOTA,    *      
042100*    OTHERWISE IT IS SILENTLY DROPPED (B13)                *      
042200***********************************************************       
042300 1200-NCM-ONLY.                                                   
042400     IF W-PEND-ACTIVE AND W-PEND-HAS-ALQ                          
042500        PERFORM 1600-EMIT-PENDING THRU 1600-EXIT                  
042600     END-IF                                                       
042700     MOVE 'Y' TO W-PEND-ACTIVE-SW                                 
042800     MOVE 'N' TO W-PEND-HAS-ALQ-SW                                
042900     MOVE W12-NCM-CODE TO W-PEND-NCM                              
043000     MOVE SPACES TO W-PEND-DESC                                   
043100     MOVE ZERO TO W-PEND-DESC-LEN                                 
043200     IF W13-REMAINDER-LEN > ZERO                                  
043300        MOVE W13-REMAINDER (1 : W13-REMAINDER-LEN)                
043400             TO W-PEND-DESC (1 : W13-REMAINDER-LEN)               
043500        MOVE W13-REMAINDER-LEN TO W-PEND-DESC-LEN                 
043600     END-IF.                                                      
043700 1200-EXIT.                                                       
043800     EXIT.                                                        
043900                                                                  
044000***********************************************************       
044100* 1300-CONTINUATION - ANY OTHER NON-BLANK LINE WHILE A     *      
044200*    BLOCK IS PENDING.  IF THE LAST TOKEN IS AN ALIQUOTA,  *      
044300*    THE BLOCK IS FINALIZED; OTHERWISE THE WHOLE LINE      *      
044400*    EXTENDS THE PENDING DESCRIPTION.  IGNORED IF NO       *      
044500*    BLOCK IS PENDING                                      *      
044600***********************************************************       
044700 1300-CONTINUATION.                                               
044800     IF W-PEND-ACTIVE                                             
044900        PERFORM 1030-FIND-LAST-TOKEN THRU 1030-EXIT               
045000        PERFORM 1040-CHECK-IS-ALQ THRU 1040-EXIT                  
045100        IF W11-TOKEN-LEN > ZERO AND W11-IS-ALQ                    
045200           IF W11-BEFORE-LEN > ZERO                               
045300              MOVE W11-BEFORE     TO W14-APPEND-SRC               
045400              MOVE W11-BEFORE-LEN TO W14-APPEND-LEN               
045500              PERFORM 1500-APPEND-TO-PEND-DESC THRU 1500-EXIT     
045600           END-IF                                                 
045700           MOVE W11-TOKEN TO W-PEND-ALIQUOTA                      
045800           MOVE 'Y' TO W-PEND-HAS-ALQ-SW                          
045900           PERFORM 1600-EMIT-PENDING THRU 1600-EXIT               
046000           MOVE 'N' TO W-PEND-ACTIVE-SW                           
046100        ELSE                                                      
046200           MOVE W11-CONTENT     TO W14-APPEND-SRC                 
046300           MOVE W11-CONTENT-LEN TO W14-APPEND-LEN                 
046400           PERFORM 1500-APPEND-TO-PEND-DESC THRU 1500-EXIT        
046500        END-IF                                                    
046600     END-IF.                                                      
046700 1300-EXIT.                                                       
046800     EXIT.                                                        
046900                                                                  
047000***********************************************************       
047100* 1400-FINALIZE-PENDING - END OF INPUT.  A PENDING BLOCK   *      
047200*    IS EMITTED ONLY IF IT ALREADY HOLDS AN ALIQUOTA (B13) *      
047300***********************************************************       
047400 1400-FINALIZE-PENDING.                                           
047500     IF W-PEND-ACTIVE AND W-PEND-HAS-ALQ                          
047600        PERFORM 1600-EMIT-PENDING THRU 1600-EXIT                  
047700     END-IF                                                       
047800     MOVE 'N' TO W-PEND-ACTIVE-SW.                                
047900 1400-EXIT.                                                       
048000     EXIT.                                                        
048100                                                                  
048200***********************************************************       
048300* 1500-APPEND-TO-PEND-DESC - APPEND W14-APPEND-SRC/-LEN TO *      
048400*    THE PENDING DESCRIPTION, SEPARATED BY ONE SPACE       *      
048500***********************************************************       
048600 1500-APPEND-TO-PEND-DESC.                                        
048700     IF W14-APPEND-LEN > ZERO                                     
048800        IF W-PEND-DESC-LEN = ZERO                                 
048900           MOVE W14-APPEND-SRC (1 : W14-APPEND-LEN)               
049000                TO W-PEND-DESC (1 : W14-APPEND-LEN)               
049100           MOVE W14-APPEND-LEN TO W-PEND-DESC-LEN                 
049200        ELSE                                                      
049300           COMPUTE W-PEND-NEWLEN =                                
049400                   W-PEND-DESC-LEN + 1 + W14-APPEND-LEN           
049500           IF W-PEND-NEWLEN > 240                                 
049600              COMPUTE W14-APPEND-LEN =                            
049700                      240 - W-PEND-DESC-LEN - 1                   
049800           END-IF                                                 
049900           IF W14-APPEND-LEN > ZERO                               
050000              MOVE SPACE TO                                       
050100                   W-PEND-DESC (W-PEND-DESC-LEN + 1 : 1)          
050200              MOVE W14-APPEND-SRC (1 : W14-APPEND-LEN)            
050300                   TO W-PEND-DESC                                 
050400                      (W-PEND-DESC-LEN + 2 : W14-APPEND-LEN)      
050500              COMPUTE W-PEND-DESC-LEN =                           
050600                      W-PEND-DESC-LEN + 1 + W14-APPEND-LEN        
050700           END-IF                                                 
050800        END-IF                                                    
050900     END-IF.                                                      
051000 1500-EXIT.                                                       
051100     EXIT.                                                        
051200                                                                  
051300***********************************************************       
051400* 1600-EMIT-PENDING - NORMALIZE AND ADD THE CURRENT        *      
051500*    PENDING BLOCK TO THE COLLECTED-RECORD TABLE           *      
051600***********************************************************       
051700 1600-EMIT-PENDING.                                               
051800     MOVE W-PEND-DESC     TO W15-IN                               
051900     MOVE W-PEND-DESC-LEN TO W15-IN-LEN                           
052000     PERFORM 2000-NORMALIZE-DESC THRU 2000-EXIT                   
052100     MOVE W-PEND-NCM      TO W16-EMIT-NCM                         
052200     MOVE W-PEND-ALIQUOTA TO W16-EMIT-ALQ                         
052300     PERFORM 3200-ADD-TO-TABLE THRU 3200-EXIT.                    
052400 1600-EXIT.                                                       
052500     EXIT.                                                        
052600                                                                  
052700***********************************************************       
052800* 2000-NORMALIZE-DESC - B14, COLLAPSE WHITESPACE RUNS TO A *      
052900*    SINGLE SPACE, THEN TRIM SPACES AND HYPHENS FROM BOTH  *      
053000*    ENDS.  OPERATES ON W15-IN/W15-IN-LEN, RESULT LEFT IN  *      
053100*    W15-OUT/W15-OUT-LEN                                   *      
053200***********************************************************       
053300 2000-NORMALIZE-DESC.                                             
053400     MOVE ZERO TO W15-OUT-LEN                                     
053500     MOVE SPACES TO W15-OUT                                       
053600     MOVE 'N' TO W15-LAST-WAS-SPC-SW                              
053700     PERFORM 2010-COLLAPSE-ONE-CHAR THRU 2010-EXIT                
053800         VARYING W15-IX FROM 1 BY 1 UNTIL W15-IX > W15-IN-LEN     
053900     PERFORM 2020-TRIM-EDGES THRU 2020-EXIT.                      
054000 2000-EXIT.                                                       
054100     EXIT.                                                        
054200 2010-COLLAPSE-ONE-CHAR.                                          
054300     IF W15-IN-CHAR (W15-IX) = SPACE                              
054400        IF NOT W15-LAST-WAS-SPACE                                 
054500           ADD 1 TO W15-OUT-LEN                                   
054600           MOVE SPACE TO W15-OUT-CHAR (W15-OUT-LEN)               
054700           MOVE 'Y' TO W15-LAST-WAS-SPC-SW                        
054800        END-IF                                                    
054900     ELSE                                                         
055000        ADD 1 TO W15-OUT-LEN                                      
055100        MOVE W15-IN-CHAR (W15-IX) TO W15-OUT-CHAR (W15-OUT-LEN)   
055200        MOVE 'N' TO W15-LAST-WAS-SPC-SW                           
055300     END-IF.                                                      
055400 2010-EXIT.                                                       
055500     EXIT.                                                        
055600 2020-TRIM-EDGES.                                                 
055700     PERFORM 2021-NOOP THRU 2021-EXIT                             
055800         VARYING W15-TRIM-START FROM 1 BY 1                       
055900         UNTIL W15-TRIM-START > W15-OUT-LEN OR                    
056000           (W15-OUT-CHAR (W15-TRIM-START) NOT = SPACE AND         
056100            W15-OUT-CHAR (W15-TRIM-START) NOT = '-')              
056200     PERFORM 2022-NOOP THRU 2022-EXIT                             
056300         VARYING W15-TRIM-END FROM W15-OUT-LEN BY -1              
056400         UNTIL W15-TRIM-END < W15-TRIM-START OR                   
056500           (W15-OUT-CHAR (W15-TRIM-END) NOT = SPACE AND           
056600            W15-OUT-CHAR (W15-TRIM-END) NOT = '-')                
056700     IF W15-TRIM-END < W15-TRIM-START                             
056800        MOVE ZERO TO W15-OUT-LEN                                  
056900        MOVE SPACES TO W15-OUT                                    
057000     ELSE                                                         
057100        COMPUTE W15-IN-LEN =                                      
057200                W15-TRIM-END - W15-TRIM-START + 1                 
057300        MOVE W15-OUT (W15-TRIM-START : W15-IN-LEN)                
057400             TO W15-IN (1 : W15-IN-LEN)                           
057500        MOVE SPACES TO W15-OUT                                    
057600        MOVE W15-IN (1 : W15-IN-LEN) TO W15-OUT (1 : W15-IN-LEN)  
057700        MOVE W15-IN-LEN TO W15-OUT-LEN                            
057800     END-IF.                                                      
057900 2020-EXIT.                                                       
058000     EXIT.                                                        
058100 2021-NOOP.                                                       
058200     CONTINUE.                                                    
058300 2021-EXIT.                                                       
058400     EXIT.                                                        
058500 2022-NOOP.                                                       
058600     CONTINUE.                                                    
058700 2022-EXIT.                                                       
058800     EXIT.                                                        
058900                                                                  
059000***********************************************************       
059100* 3000-DEDUP-SORT-WRITE - SORT THE COLLECTED RECORDS       *      
059200*    ASCENDING BY NCM AND DROP EXACT DUPLICATES (FLOW 4)   *      
059300***********************************************************       
059400 3000-DEDUP-SORT-WRITE.                                           
059500     OPEN OUTPUT TIPIOUT                                          
059600     MOVE 'N' TO W22-HAVE-PREV-SW                                 
059700     SORT TPISRT                                                  
059800         ON ASCENDING KEY SRT-NCM-DOTTED                          
059900         INPUT PROCEDURE IS 3100-SORT-INPUT THRU 3100-EXIT        
060000         OUTPUT PROCEDURE IS 3300-SORT-OUTPUT THRU 3300-EXIT      
060100     CLOSE TIPIOUT                                                
060200     GO TO 3000-EXIT.                                             
060300 3100-SORT-INPUT.                                                 
060400     PERFORM 3110-RELEASE-ONE THRU 3110-EXIT                      
060500         VARYING W20-IDX FROM 1 BY 1                              
060600         UNTIL W20-IDX > W20-TABLE-COUNT                          
060700     GO TO 3100-EXIT.                                             
060800 3110-RELEASE-ONE.                                                
060900     MOVE TBP-NCM-DOTTED (W20-IDX)  TO SRT-NCM-DOTTED             
061000     MOVE TBP-DESCRIPTION (W20-IDX) TO SRT-DESCRIPTION            
061100     MOVE TBP-ALIQUOTA (W20-IDX)    TO SRT-ALIQUOTA               
061200     RELEASE TPISRT-REC.                                          
061300 3110-EXIT.                                                       
061400     EXIT.                                                        
061500 3100-EXIT.                                                       
061600     EXIT.                                                        
061700 3300-SORT-OUTPUT.                                                
061800     RETURN TPISRT AT END MOVE 'Y' TO WS-EOF-SORT-SW              
061900     END-RETURN                                                   
062000     PERFORM 3310-WRITE-ONE THRU 3310-EXIT UNTIL WS-EOF-SORT      
062100     GO TO 3300-EXIT.                                             
062200 3310-WRITE-ONE.                                                  
062300     IF W22-HAVE-PREV                     AND                     
062400        SRT-NCM-DOTTED  = W22-PREV-NCM     AND                    
062500        SRT-DESCRIPTION = W22-PREV-DESC    AND                    
062600        SRT-ALIQUOTA    = W22-PREV-ALQ                            
062700        CONTINUE                                                  
062800     ELSE                                                         
062900        MOVE SRT-NCM-DOTTED  TO TPR-NCM-DOTTED                    
063000        MOVE SRT-DESCRIPTION TO TPR-DESCRIPTION                   
063100        MOVE SRT-ALIQUOTA    TO TPR-ALIQUOTA                      
063200        WRITE TIPIOUT-REC                                         
063300        MOVE SRT-NCM-DOTTED  TO W22-PREV-NCM                      
063400        MOVE SRT-DESCRIPTION TO W22-PREV-DESC                     
063500        MOVE SRT-ALIQUOTA    TO W22-PREV-ALQ                      
063600        MOVE 'Y' TO W22-HAVE-PREV-SW                              
063700     END-IF                                                       
063800     RETURN TPISRT AT END MOVE 'Y' TO WS-EOF-SORT-SW              
063900     END-RETURN.                                                  
064000 3310-EXIT.                                                       
064100     EXIT.                                                        
064200 3300-EXIT.                                                       
064300     EXIT.                                                        
064400 3000-EXIT.                                                       
064500     EXIT.                                                        
064600                                                                  
064700***********************************************************       
064800* 3200-ADD-TO-TABLE - APPEND ONE PARSED RECORD TO THE      *      
064900*    IN-MEMORY TABLE (W16-EMIT-NCM / W15-OUT / W16-EMIT-   *      
065000*    ALQ), CLAMPING THE DESCRIPTION TO 120 BYTES           *      
065100***********************************************************       
065200 3200-ADD-TO-TABLE.                                               
065300     IF W20-TABLE-COUNT < 3000                                    
065400        IF W15-OUT-LEN > 120                                      
065500           MOVE 120 TO W15-OUT-LEN                                
065600        END-IF                                                    
065700        ADD 1 TO W20-TABLE-COUNT                                  
065800        SET W20-IDX TO W20-TABLE-COUNT                            
065900        MOVE W16-EMIT-NCM TO TBP-NCM-DOTTED (W20-IDX)             
066000        MOVE SPACES TO TBP-DESCRIPTION (W20-IDX)                  
066100        IF W15-OUT-LEN > ZERO                                     
066200           MOVE W15-OUT (1 : W15-OUT-LEN)                         
066300                TO TBP-DESCRIPTION (W20-IDX) (1 : W15-OUT-LEN)    
066400        END-IF                                                    
066500        MOVE W16-EMIT-ALQ TO TBP-ALIQUOTA (W20-IDX)               
066600     END-IF.                                                      
066700 3200-EXIT.                                                       
066800     EXIT.                                                        
066900                                                                  
067000 END PROGRAM TPIPAR3.                                             
