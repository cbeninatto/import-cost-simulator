000100*****************************************************             
000200* PROGRAM CLIDRV1                                   *             
000300* LANGUAGE COBOL                                     *            
000400*                                                     *           
000500* THIS PROGRAM IS THE MAIN DRIVER OF THE IMPORT      *            
000600* LANDED-COST SIMULATOR.  IT READS THE SHIPMENT      *            
000700* CONFIGURATION AND THE SHIPMENT LINE ITEMS, DRIVES  *            
000800* THE PER-ITEM TAX CASCADE IN CLICLC1, WRITES THE    *            
000900* ITEM-LEVEL AND SHIPMENT-LEVEL OUTPUT FILES, AND    *            
001000* PRINTS THE LANDED-COST REPORT.                     *            
001100*****************************************************             
001200                                                                  
001300 IDENTIFICATION DIVISION.                                         
001400*----------------------------------------------------------------*
001500 PROGRAM-ID.   CLIDRV1.                                           
001600 AUTHOR.       R M CARDOSO.                                       
001700 INSTALLATION. COMEX PROCESSING CENTER - MIS.                     
001800 DATE-WRITTEN. 08/14/86.                                          
001900 DATE-COMPILED.                                                   
002000 SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.          
002100                                                                  
002200*----------------------------------------------------------------*
002300* CHANGE LOG                                                     *
002400*----------------------------------------------------------------*
002500* 08/14/86  RMC  REQ 1140  ORIGINAL WRITE-UP OF THE LANDED-COST  *
002600*                          DRIVER FOR THE COMEX SIMULATOR.       *
002700* 02/03/87  RMC  REQ 1205  ADDED EQUAL-SPLIT ALLOCATION WHEN THE *
002800*                          SHIPMENT FOB TOTAL IS ZERO.           *
002900* 11/19/87  JPF  REQ 1266  CORRECTED ROUNDING ON THE ALLOCATED   *
003000*                          FREIGHT AND INSURANCE POOLS.          *
003100* 06/02/88  RMC  REQ 1330  ADDED THE COLUMNAR REPORT PRINT STEP. *
003200* 01/17/89  JPF  REQ 1388  SISCOMEX/LOCAL-PORT/TRUCKING POOLS    *
003300*                          NOW TAKEN DIRECTLY FROM SHIPCFG.      *
003400* 09/08/90  RMC  REQ 1455  INCREASED ITEM TABLE TO 500 ENTRIES.  *
003500* 04/22/91  LMS  REQ 1502  FIXED FILE STATUS CHECK ON SHIPCFG    *
003600*                          OPEN - WAS FALLING THROUGH ON EOF.    *
003700* 10/30/92  RMC  REQ 1560  SHIPMENT SUMMARY NOW WRITTEN BEFORE   *
003800*                          THE REPORT IS PRINTED, NOT AFTER.     *
003900* 03/11/94  JPF  REQ 1611  ADDED FINAL-TOTALS BLOCK TO REPORT.   *
004000* 07/19/96  LMS  REQ 1674  CLEANED UP PAGE-HEADING LAYOUT.       *
004100* 12/02/98  RMC  REQ 1729  Y2K - RUN-DATE WORK AREA EXPANDED TO  *
004200*                          A FULL 4-DIGIT YEAR, NO WINDOWING.    *
004300* 03/15/99  RMC  REQ 1730  Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS *
004400*                          REMAIN ANYWHERE IN THIS PROGRAM.      *
004500* 08/09/01  JPF  REQ 1803  ITEM TABLE INDEX CONVERTED TO COMP    *
004600*                          FOR PERFORMANCE ON THE NIGHTLY RUN.   *
004700* 05/14/03  LMS  REQ 1866  ADDED UNIT-COST DIVIDE-BY-ZERO GUARD  *
004800*                          WHEN QUANTITY ARRIVES AS ZERO.        *
004900*----------------------------------------------------------------*
005000                                                                  
005100 ENVIRONMENT DIVISION.                                            
005200 CONFIGURATION SECTION.                                           
005300 SOURCE-COMPUTER. IBM-370.                                        
005400 OBJECT-COMPUTER. IBM-370.                                        
005500 SPECIAL-NAMES.                                                   
005600     C01 IS TOP-OF-FORM.                                          
005700 INPUT-OUTPUT SECTION.                                            
005800 FILE-CONTROL.                                                    
005900     SELECT SHIPCFG  ASSIGN TO SHIPCFG                            
006000                     ORGANIZATION IS LINE SEQUENTIAL              
006100                     FILE STATUS  IS WS-SHIPCFG-STATUS.           
006200     SELECT ITEMS    ASSIGN TO ITEMS                              
006300                     ORGANIZATION IS LINE SEQUENTIAL              
006400                     FILE STATUS  IS WS-ITEMS-STATUS.             
006500     SELECT ITEMOUT  ASSIGN TO ITEMOUT                            
006600                     ORGANIZATION IS LINE SEQUENTIAL              
006700                     FILE STATUS  IS WS-ITEMOUT-STATUS.           
006800     SELECT SUMMARY  ASSIGN TO SUMMARY                            
006900                     ORGANIZATION IS LINE SEQUENTIAL              
007000                     FILE STATUS  IS WS-SUMMARY-STATUS.           
007100     SELECT RPTFILE  ASSIGN TO REPORT                             
007200                     ORGANIZATION IS LINE SEQUENTIAL              
007300                     FILE STATUS  IS WS-RPTFILE-STATUS.           
007400                                                                  
007500*----------------------------------------------------------------*
007600 DATA DIVISION.                                                   
007700*----------------------------------------------------------------*
007800 FILE SECTION.                                                    
007900                                                                  
008000*    SHIPCFG-REC IS A FLAT BUFFER - THE STRUCTURED VIEW OF        
008100*    R2 LIVES IN LK-CFG-AREA, FILLED BY READ ... INTO SO          
008200*    WE DO NOT CARRY THE SAME FIELD NAMES TWICE.                  
008300 FD  SHIPCFG                                                      
008400     LABEL RECORDS ARE STANDARD.                                  
008500 01  SHIPCFG-REC             PIC X(154).                          
008600                                                                  
008700*    ITEMS-REC IS A FLAT BUFFER FOR THE SAME REASON - THE         
008800*    STRUCTURED VIEW IS LK-LNI-AREA.                              
008900 FD  ITEMS                                                        
009000     LABEL RECORDS ARE STANDARD.                                  
009100 01  ITEMS-REC               PIC X(080).                          
009200                                                                  
009300*    ITEMOUT-REC IS A FLAT BUFFER - THE STRUCTURED VIEW IS        
009400*    LK-RES-AREA, WRITTEN OUT WITH WRITE ... FROM.                
009500 FD  ITEMOUT                                                      
009600     LABEL RECORDS ARE STANDARD.                                  
009700 01  ITEMOUT-REC             PIC X(365).                          
009800                                                                  
009900 FD  SUMMARY                                                      
010000     LABEL RECORDS ARE STANDARD.                                  
010100 01  SUMMARY-REC.                                                 
010200     COPY XSHPSUM REPLACING 'X' BY 'SUM'.                         
010300                                                                  
010400 FD  RPTFILE                                                      
010500     LABEL RECORDS ARE STANDARD.                                  
010600 01  RPTFILE-REC             PIC X(132).                          
010700                                                                  
010800*----------------------------------------------------------------*
010900 WORKING-STORAGE SECTION.                                         
011000*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                   
011100 01  SLATVARS                PIC X(122)                  VALUE    
011200     'SLATVARS START:14/08/8610:05:00CARDOSOR      CLIDRV10001    
011300-    '000010CMX.PGM.SRC                            SLAT VARS END'.
011400                                                                  
011500 01  VERSION                 PIC X(23) VALUE                      
011600     'CLIDRV1 07 DU 14/05/03'.                                    
011700                                                                  
011800*--- FILE STATUS BYTES --------------------------------*          
011900 01  WS-SHIPCFG-STATUS       PIC XX.                              
012000     88  WS-SHIPCFG-OK           VALUE '00'.                      
012100     88  WS-SHIPCFG-EOF          VALUE '10'.                      
012200 01  WS-ITEMS-STATUS         PIC XX.                              
012300     88  WS-ITEMS-OK             VALUE '00'.                      
012400     88  WS-ITEMS-EOF            VALUE '10'.                      
012500 01  WS-ITEMOUT-STATUS       PIC XX.                              
012600 01  WS-SUMMARY-STATUS       PIC XX.                              
012700 01  WS-RPTFILE-STATUS       PIC XX.                              
012800                                                                  
012900*--- RUN-DATE WORK AREA (Y2K, FULL 4-DIGIT YEAR) -------*         
013000 01  W01-RUN-DATE.                                                
013100     05  W01-RUN-DATE-NUM     PIC 9(08).                          
013200     05  W01-RUN-DATE-R  REDEFINES W01-RUN-DATE-NUM.              
013300         10  W01-RUN-YYYY     PIC 9(04).                          
013400         10  W01-RUN-MM       PIC 9(02).                          
013500         10  W01-RUN-DD       PIC 9(02).                          
013600     05  FILLER               PIC X(08).                          
013700                                                                  
013800*--- ITEM WORKING TABLE (PASS A / PASS B) --------------*         
013900 01  W02-ITEM-TABLE.                                              
014000     05  W02-ITEM-COUNT       PIC 9(05) COMP.                     
014100     05  FILLER               PIC X(04).                          
014200     05  W02-ITEM-ENTRY OCCURS 500 TIMES                          
014300             INDEXED BY W02-IDX.                                  
014400         COPY XLNITEM REPLACING 'X' BY 'TBI'.                     
014500         05  TBI-FOB-TOT-USD  PIC S9(11)V99.                      
014600         05  TBI-FOB-TOT-BRL  PIC S9(11)V99.                      
014700         05  TBI-SHARE-5      PIC 9V9(09).                        
014800*        RESULT FIELDS SAVED OFF AFTER THE CALL TO CLICLC1        
014900*        SO THE REPORT STEP CAN PRINT WITHOUT RE-READING          
015000*        ITEMOUT OR RE-DRIVING THE CASCADE A SECOND TIME.         
015100         COPY XLNRES REPLACING 'X' BY 'TBR'.                      
015200                                                                  
015300*--- SHIPMENT-LEVEL COST POOLS (B1) --------------------*         
015400 01  W03-COST-POOLS.                                              
015500     05  W03-FOB-TOTAL-USD    PIC S9(13)V99.                      
015600     05  W03-FOB-TOTAL-BRL    PIC S9(13)V99.                      
015700     05  W03-FREIGHT-POOL     PIC S9(13)V99.                      
015800     05  W03-INSURANCE-USD    PIC S9(13)V99.                      
015900     05  W03-INSURANCE-POOL   PIC S9(13)V99.                      
016000     05  W03-ORIGIN-POOL      PIC S9(13)V99.                      
016100     05  W03-THC-POOL         PIC S9(13)V99.                      
016200     05  W03-AFRMM-POOL       PIC S9(13)V99.                      
016300     05  W03-SISCOMEX-POOL    PIC S9(13)V99.                      
016400     05  W03-LOCPORT-POOL     PIC S9(13)V99.                      
016500     05  W03-TRUCKING-POOL    PIC S9(13)V99.                      
016600     05  W03-OTHLOCAL-POOL    PIC S9(13)V99.                      
016700     05  FILLER               PIC X(10).                          
016800                                                                  
016900*--- POOL AMOUNTS ALSO VIEWED AS AN EDITED REPORT LINE -*         
017000*    (ALTERNATE VIEW USED ONLY BY THE REPORT TOTALS     *         
017100*    PARAGRAPH TO PICK OFF ONE POOL AT A TIME)          *         
017200 01  W03-POOLS-R REDEFINES W03-COST-POOLS.                        
017300     05  W03-POOL-OCC OCCURS 12 TIMES PIC S9(13)V99.              
017400                                                                  
017500*--- SHIPMENT SUMMARY ACCUMULATORS ---------------------*         
017600 01  W04-SUM-ACCUM.                                               
017700     05  W04-SUM-FOB-USD      PIC S9(13)V99.                      
017800     05  W04-SUM-FOB-BRL      PIC S9(13)V99.                      
017900     05  W04-SUM-FREIGHT-BRL  PIC S9(13)V99.                      
018000     05  W04-SUM-TAX-PAID     PIC S9(13)V99.                      
018100     05  W04-SUM-TAX-CREDIT   PIC S9(13)V99.                      
018200     05  W04-SUM-LANDED-COST  PIC S9(13)V99.                      
018300     05  FILLER               PIC X(10).                          
018400                                                                  
018500*--- MISC SWITCHES AND COUNTERS ------------------------*         
018600 77  WS-EOF-ITEMS-SW          PIC X(01) VALUE 'N'.                
018700     88  WS-EOF-ITEMS             VALUE 'Y'.                      
018800                                                                  
018900*--- PRINT LINE LAYOUTS (132 COLUMN REPORT) ------------*         
019000 01  W05-HEAD1.                                                   
019100     05  FILLER               PIC X(30) VALUE                     
019200         'COMEX LANDED-COST SIMULATOR  '.                         
019300     05  FILLER               PIC X(10) VALUE 'REGIME:   '.       
019400     05  W05-H1-REGIME        PIC X(10).                          
019500     05  FILLER               PIC X(08) VALUE '  DEST: '.         
019600     05  W05-H1-STATE         PIC X(02).                          
019700     05  FILLER               PIC X(08) VALUE '  FX:   '.         
019800     05  W05-H1-FX            PIC ZZ9.9999.                       
019900     05  FILLER               PIC X(56).                          
020000                                                                  
020100 01  W05-HEAD2.                                                   
020200     05  FILLER               PIC X(10) VALUE 'ITEM-ID   '.       
020300     05  FILLER               PIC X(08) VALUE 'QTY     '.         
020400     05  FILLER               PIC X(14) VALUE 'FOB TOTL BRL '.    
020500     05  FILLER               PIC X(13) VALUE 'VA BRL      '.     
020600     05  FILLER               PIC X(10) VALUE 'II BRL   '.        
020700     05  FILLER               PIC X(10) VALUE 'IPI BRL  '.        
020800     05  FILLER               PIC X(10) VALUE 'PIS BRL  '.        
020900     05  FILLER               PIC X(11) VALUE 'COFINS BRL '.      
021000     05  FILLER               PIC X(10) VALUE 'ICMS BRL '.        
021100     05  FILLER               PIC X(10) VALUE 'CREDIT   '.        
021200     05  FILLER               PIC X(14) VALUE 'LANDED COST  '.    
021300     05  FILLER               PIC X(12) VALUE 'UNIT COST   '.     
021400                                                                  
021500 01  W05-DETAIL.                                                  
021600     05  W05-D-ITEM-ID        PIC X(10).                          
021700     05  FILLER               PIC X(02).                          
021800     05  W05-D-QTY            PIC ZZZZZZ9.                        
021900     05  FILLER               PIC X(01).                          
022000     05  W05-D-FOB-BRL        PIC Z,ZZZ,ZZZ,ZZ9.99.               
022100     05  W05-D-VA-BRL         PIC Z,ZZZ,ZZZ,ZZ9.99.               
022200     05  W05-D-II-BRL         PIC ZZZ,ZZ9.99.                     
022300     05  W05-D-IPI-BRL        PIC ZZZ,ZZ9.99.                     
022400     05  W05-D-PIS-BRL        PIC ZZZ,ZZ9.99.                     
022500     05  W05-D-COF-BRL        PIC ZZZ,ZZ9.99.                     
022600     05  W05-D-ICMS-BRL       PIC ZZZ,ZZ9.99.                     
022700     05  W05-D-CREDIT-BRL     PIC ZZZ,ZZ9.99.                     
022800     05  W05-D-LANDED-BRL     PIC Z,ZZZ,ZZZ,ZZ9.99.               
022900     05  W05-D-UNIT-BRL       PIC ZZ,ZZ9.9999.                    
023000                                                                  
023100 01  W05-TOTALS.                                                  
023200     05  FILLER               PIC X(20) VALUE                     
023300         'SHIPMENT TOTALS  -  '.                                  
023400     05  FILLER               PIC X(10) VALUE 'FOB USD: '.        
023500     05  W05-T-FOB-USD        PIC Z,ZZZ,ZZZ,ZZ9.99.               
023600     05  FILLER               PIC X(10) VALUE '  FOB BRL:'.       
023700     05  W05-T-FOB-BRL        PIC Z,ZZZ,ZZZ,ZZ9.99.               
023800     05  FILLER               PIC X(10) VALUE '  TAX PD:'.        
023900     05  W05-T-TAX-PAID       PIC Z,ZZZ,ZZZ,ZZ9.99.               
024000     05  FILLER               PIC X(10) VALUE '  CREDIT:'.        
024100     05  W05-T-TAX-CREDIT     PIC Z,ZZZ,ZZZ,ZZ9.99.               
024200     05  FILLER               PIC X(10) VALUE '  FINAL:'.         
024300     05  W05-T-FINAL-COST     PIC Z,ZZZ,ZZZ,ZZ9.99.               
024400     05  FILLER               PIC X(10).                          
024500                                                                  
024600*--- LINKAGE COPIES PASSED TO CLICLC1 ON EACH CALL -----*         
024700 01  LK-CFG-AREA.                                                 
024800     COPY XSHPCFG REPLACING 'X' BY 'CFG'.                         
024900 01  LK-LNI-AREA.                                                 
025000     COPY XLNITEM REPLACING 'X' BY 'LNI'.                         
025100 01  LK-RES-AREA.                                                 
025200     COPY XLNRES REPLACING 'X' BY 'RES'.                          
025300 01  LK-ALLOC-AREA.                                               
025400*    ALLOCATED SHARES OF THE SHIPMENT POOLS FOR THE ITEM          
025500*    CURRENTLY BEING PROCESSED, COMPUTED HERE (B2) AND            
025600*    PASSED DOWN SO CLICLC1 NEVER TOUCHES THE POOL TABLE.         
025700     05  LK-ALC-FREIGHT       PIC S9(11)V99.                      
025800     05  LK-ALC-INSURANCE     PIC S9(11)V99.                      
025900     05  LK-ALC-ORIGIN        PIC S9(11)V99.                      
026000     05  LK-ALC-THC           PIC S9(11)V99.                      
026100     05  LK-ALC-AFRMM         PIC S9(11)V99.                      
026200     05  LK-ALC-SISCOMEX      PIC S9(11)V99.                      
026300     05  LK-ALC-LOCPORT       PIC S9(11)V99.                      
026400     05  LK-ALC-TRUCKING      PIC S9(11)V99.                      
026500     05  LK-ALC-OTHLOCAL      PIC S9(11)V99.                      
026600     05  FILLER               PIC X(10).                          
026700*    ALTERNATE VIEW OF THE NINE ALLOCATED POOLS AS A TABLE,       
026800*    USED ONLY WHEN DUMPING THE ALLOCATION AREA FOR TRACE.        
026900 01  LK-ALLOC-R  REDEFINES LK-ALLOC-AREA.                         
027000     05  LK-ALC-OCC OCCURS 9 TIMES PIC S9(11)V99.                 
027100 01  LK-CR                    PIC 9(02).                          
027200 01  LK-RC                    PIC 9(02).                          
027300                                                                  
027400*----------------------------------------------------------------*
027500 PROCEDURE DIVISION.                                              
027600*----------------------------------------------------------------*
027700                                                                  
027800***********************************************************       
027900* 0000-MAINLINE - OVERALL CONTROL OF THE DRIVER            *      
028000***********************************************************       
028100 0000-MAINLINE.                                                   
028200     PERFORM 0100-OPEN-FILES                                      
028300     PERFORM 0200-READ-SHIPCFG                                    
028400     PERFORM 0300-LOAD-ITEMS THRU 0300-EXIT                       
028500     PERFORM 0400-CALC-FOB-TOTALS THRU 0400-EXIT                  
028600     PERFORM 0500-CALC-COST-POOLS                                 
028700     PERFORM 0600-PROCESS-ITEMS THRU 0600-EXIT                    
028800     PERFORM 0700-WRITE-SUMMARY                                   
028900     PERFORM 0800-PRINT-REPORT THRU 0800-EXIT                     
029000     PERFORM 0900-CLOSE-FILES                                     
029100     STOP RUN.                                                    
029200                                                                  
029300***********************************************************       
029400* 0100-OPEN-FILES - OPEN ALL FIVE SEQUENTIAL FILES         *      
029500***********************************************************       
029600 0100-OPEN-FILES.                                                 
029700     OPEN INPUT  SHIPCFG                                          
029800     OPEN INPUT  ITEMS                                            
029900     OPEN OUTPUT ITEMOUT                                          
030000     OPEN OUTPUT SUMMARY                                          
030100     OPEN OUTPUT RPTFILE                                          
030200     IF NOT WS-SHIPCFG-OK AND NOT WS-SHIPCFG-EOF                  
030300        DISPLAY 'CLIDRV1 - SHIPCFG OPEN FAILED ' WS-SHIPCFG-STATUS
030400        STOP RUN                                                  
030500     END-IF.                                                      
030600                                                                  
030700***********************************************************       
030800* 0200-READ-SHIPCFG - READ THE SINGLE CONFIG RECORD (R2)   *      
030900***********************************************************       
031000 0200-READ-SHIPCFG.                                               
031100     READ SHIPCFG INTO LK-CFG-AREA                                
031200     IF NOT WS-SHIPCFG-OK                                         
031300        DISPLAY 'CLIDRV1 - SHIPCFG READ FAILED ' WS-SHIPCFG-STATUS
031400        STOP RUN                                                  
031500     END-IF.                                                      
031600                                                                  
031700***********************************************************       
031800* 0300-LOAD-ITEMS - PASS A: LOAD R1 ITEMS INTO THE TABLE   *      
031900*                   (BATCH FLOW STEP 2)                    *      
032000***********************************************************       
032100 0300-LOAD-ITEMS.                                                 
032200     MOVE ZERO TO W02-ITEM-COUNT                                  
032300     READ ITEMS INTO LK-LNI-AREA                                  
032400         AT END MOVE 'Y' TO WS-EOF-ITEMS-SW                       
032500     END-READ                                                     
032600     PERFORM 0310-LOAD-ONE-ITEM THRU 0310-EXIT                    
032700         UNTIL WS-EOF-ITEMS                                       
032800     GO TO 0300-EXIT.                                             
032900 0310-LOAD-ONE-ITEM.                                              
033000     ADD 1 TO W02-ITEM-COUNT                                      
033100     SET W02-IDX TO W02-ITEM-COUNT                                
033200     MOVE LNI-ITEM-ID       TO TBI-ITEM-ID (W02-IDX)              
033300     MOVE LNI-NCM8          TO TBI-NCM8 (W02-IDX)                 
033400     MOVE LNI-QUANTITY      TO TBI-QUANTITY (W02-IDX)             
033500     MOVE LNI-FOB-UNIT-USD  TO TBI-FOB-UNIT-USD (W02-IDX)         
033600     MOVE LNI-II-RATE       TO TBI-II-RATE (W02-IDX)              
033700     MOVE LNI-IPI-RATE      TO TBI-IPI-RATE (W02-IDX)             
033800     MOVE LNI-PIS-RATE      TO TBI-PIS-RATE (W02-IDX)             
033900     MOVE LNI-COFINS-RATE   TO TBI-COFINS-RATE (W02-IDX)          
034000     READ ITEMS INTO LK-LNI-AREA                                  
034100         AT END MOVE 'Y' TO WS-EOF-ITEMS-SW                       
034200     END-READ.                                                    
034300 0310-EXIT.                                                       
034400     EXIT.                                                        
034500 0300-EXIT.                                                       
034600     EXIT.                                                        
034700                                                                  
034800***********************************************************       
034900* 0400-CALC-FOB-TOTALS - PASS A: PER-ITEM FOB TOTALS AND   *      
035000*                   SHIPMENT ACCUMULATION (BATCH FLOW 3)   *      
035100***********************************************************       
035200 0400-CALC-FOB-TOTALS.                                            
035300     MOVE ZERO TO W03-FOB-TOTAL-USD W03-FOB-TOTAL-BRL             
035400     SET W02-IDX TO 1                                             
035500     PERFORM 0410-FOB-ONE-ITEM THRU 0410-EXIT                     
035600         VARYING W02-IDX FROM 1 BY 1                              
035700         UNTIL W02-IDX > W02-ITEM-COUNT                           
035800     GO TO 0400-EXIT.                                             
035900 0410-FOB-ONE-ITEM.                                               
036000     COMPUTE TBI-FOB-TOT-USD (W02-IDX) ROUNDED =                  
036100             TBI-FOB-UNIT-USD (W02-IDX) * TBI-QUANTITY (W02-IDX)  
036200     COMPUTE TBI-FOB-TOT-BRL (W02-IDX) ROUNDED =                  
036300             TBI-FOB-TOT-USD (W02-IDX) * CFG-FX-RATE-USD-BRL      
036400     ADD TBI-FOB-TOT-USD (W02-IDX) TO W03-FOB-TOTAL-USD           
036500     ADD TBI-FOB-TOT-BRL (W02-IDX) TO W03-FOB-TOTAL-BRL.          
036600 0410-EXIT.                                                       
036700     EXIT.                                                        
036800 0400-EXIT.                                                       
036900     EXIT.                                                        
037000                                                                  
037100***********************************************************       
037200* 0500-CALC-COST-POOLS - SHIPMENT-LEVEL COST POOLS (B1)    *      
037300***********************************************************       
037400 0500-CALC-COST-POOLS.                                            
037500     COMPUTE W03-FREIGHT-POOL ROUNDED =                           
037600             CFG-FREIGHT-INTL-USD * CFG-FX-RATE-USD-BRL           
037700     IF CFG-INSURANCE-USD > ZERO                                  
037800        MOVE CFG-INSURANCE-USD TO W03-INSURANCE-USD               
037900     ELSE                                                         
038000        COMPUTE W03-INSURANCE-USD ROUNDED =                       
038100                W03-FOB-TOTAL-USD * CFG-INSURANCE-PCT             
038200     END-IF                                                       
038300     COMPUTE W03-INSURANCE-POOL ROUNDED =                         
038400             W03-INSURANCE-USD * CFG-FX-RATE-USD-BRL              
038500     COMPUTE W03-ORIGIN-POOL ROUNDED =                            
038600             CFG-ORIGIN-CHARGES-USD * CFG-FX-RATE-USD-BRL         
038700     COMPUTE W03-THC-POOL ROUNDED =                               
038800             CFG-THC-ORIGIN-USD * CFG-FX-RATE-USD-BRL             
038900     COMPUTE W03-AFRMM-POOL ROUNDED =                             
039000             CFG-AFRMM-PCT * CFG-FREIGHT-INTL-USD *               
039100             CFG-FX-RATE-USD-BRL                                  
039200     MOVE CFG-SISCOMEX-BRL    TO W03-SISCOMEX-POOL                
039300     MOVE CFG-LOCAL-PORT-BRL  TO W03-LOCPORT-POOL                 
039400     MOVE CFG-TRUCKING-BRL    TO W03-TRUCKING-POOL                
039500     MOVE CFG-OTHER-LOCAL-BRL TO W03-OTHLOCAL-POOL.               
039600                                                                  
039700***********************************************************       
039800* 0600-PROCESS-ITEMS - PASS B: ALLOCATE POOLS (B2), CALL   *      
039900*    CLICLC1 FOR THE TAX CASCADE, WRITE R3 (BATCH FLOW 5)  *      
040000***********************************************************       
040100 0600-PROCESS-ITEMS.                                              
040200     SET W02-IDX TO 1                                             
040300     PERFORM 0610-PROCESS-ONE-ITEM THRU 0610-EXIT                 
040400         VARYING W02-IDX FROM 1 BY 1                              
040500         UNTIL W02-IDX > W02-ITEM-COUNT                           
040600     GO TO 0600-EXIT.                                             
040700 0610-PROCESS-ONE-ITEM.                                           
040800     PERFORM 0620-ALLOCATE-POOLS THRU 0620-EXIT                   
040900     MOVE TBI-ITEM-ID     (W02-IDX) TO LNI-ITEM-ID                
041000     MOVE TBI-NCM8        (W02-IDX) TO LNI-NCM8                   
041100     MOVE TBI-QUANTITY    (W02-IDX) TO LNI-QUANTITY               
041200     MOVE TBI-FOB-UNIT-USD(W02-IDX) TO LNI-FOB-UNIT-USD           
041300     MOVE TBI-II-RATE     (W02-IDX) TO LNI-II-RATE                
041400     MOVE TBI-IPI-RATE    (W02-IDX) TO LNI-IPI-RATE               
041500     MOVE TBI-PIS-RATE    (W02-IDX) TO LNI-PIS-RATE               
041600     MOVE TBI-COFINS-RATE (W02-IDX) TO LNI-COFINS-RATE            
041700     MOVE TBI-FOB-TOT-USD (W02-IDX) TO RES-FOB-TOTAL-USD          
041800     MOVE TBI-FOB-TOT-BRL (W02-IDX) TO RES-FOB-TOTAL-BRL          
041900     MOVE ZERO TO LK-CR LK-RC                                     
042000     CALL 'CLICLC1' USING LK-CFG-AREA LK-LNI-AREA                 
042100                          LK-ALLOC-AREA LK-RES-AREA LK-CR LK-RC   
042200     IF LK-CR NOT = ZERO                                          
042300        DISPLAY 'CLIDRV1 - CLICLC1 RETURNED CR=' LK-CR            
042400                ' RC=' LK-RC ' FOR ITEM ' LNI-ITEM-ID             
042500     END-IF                                                       
042600     WRITE ITEMOUT-REC FROM LK-RES-AREA                           
042700     MOVE RES-FOB-TOTAL-USD      TO TBR-FOB-TOTAL-USD (W02-IDX)   
042800     MOVE RES-FOB-TOTAL-BRL      TO TBR-FOB-TOTAL-BRL (W02-IDX)   
042900     MOVE RES-VA-BRL             TO TBR-VA-BRL (W02-IDX)          
043000     MOVE RES-II-BRL             TO TBR-II-BRL (W02-IDX)          
043100     MOVE RES-IPI-BRL            TO TBR-IPI-BRL (W02-IDX)         
043200     MOVE RES-PIS-BRL            TO TBR-PIS-BRL (W02-IDX)         
043300     MOVE RES-COFINS-BRL         TO TBR-COFINS-BRL (W02-IDX)      
043400     MOVE RES-ICMS-BRL           TO TBR-ICMS-BRL (W02-IDX)        
043500     MOVE RES-TAX-CREDIT-BRL     TO TBR-TAX-CREDIT-BRL (W02-IDX)  
043600     MOVE RES-LANDED-COST-BRL    TO TBR-LANDED-COST-BRL (W02-IDX) 
043700     MOVE RES-UNIT-COST-BRL      TO TBR-UNIT-COST-BRL (W02-IDX)   
043800     ADD RES-TAX-PAID-TOTAL-BRL TO W04-SUM-TAX-PAID               
043900     ADD RES-TAX-CREDIT-BRL     TO W04-SUM-TAX-CREDIT             
044000     ADD RES-LANDED-COST-BRL    TO W04-SUM-LANDED-COST.           
044100 0610-EXIT.                                                       
044200     EXIT.                                                        
044300                                                                  
044400***********************************************************       
044500* 0620-ALLOCATE-POOLS - FOB-PROPORTIONAL ALLOCATION (B2)   *      
044600*    EQUAL SPLIT WHEN THE SHIPMENT FOB TOTAL IS ZERO       *      
044700***********************************************************       
044800 0620-ALLOCATE-POOLS.                                             
044900     IF W03-FOB-TOTAL-USD = ZERO                                  
045000        COMPUTE TBI-SHARE-5 (W02-IDX) ROUNDED =                   
045100                1 / W02-ITEM-COUNT                                
045200     ELSE                                                         
045300        COMPUTE TBI-SHARE-5 (W02-IDX) ROUNDED =                   
045400                TBI-FOB-TOT-USD (W02-IDX) / W03-FOB-TOTAL-USD     
045500     END-IF                                                       
045600     COMPUTE LK-ALC-FREIGHT  ROUNDED =                            
045700             TBI-SHARE-5 (W02-IDX) * W03-FREIGHT-POOL             
045800     COMPUTE LK-ALC-INSURANCE ROUNDED =                           
045900             TBI-SHARE-5 (W02-IDX) * W03-INSURANCE-POOL           
046000     COMPUTE LK-ALC-ORIGIN   ROUNDED =                            
046100             TBI-SHARE-5 (W02-IDX) * W03-ORIGIN-POOL              
046200     COMPUTE LK-ALC-THC      ROUNDED =                            
046300             TBI-SHARE-5 (W02-IDX) * W03-THC-POOL                 
046400     COMPUTE LK-ALC-AFRMM    ROUNDED =                            
046500             TBI-SHARE-5 (W02-IDX) * W03-AFRMM-POOL               
046600     COMPUTE LK-ALC-SISCOMEX ROUNDED =                            
046700             TBI-SHARE-5 (W02-IDX) * W03-SISCOMEX-POOL            
046800     COMPUTE LK-ALC-LOCPORT  ROUNDED =                            
046900             TBI-SHARE-5 (W02-IDX) * W03-LOCPORT-POOL             
047000     COMPUTE LK-ALC-TRUCKING ROUNDED =                            
047100             TBI-SHARE-5 (W02-IDX) * W03-TRUCKING-POOL            
047200     COMPUTE LK-ALC-OTHLOCAL ROUNDED =                            
047300             TBI-SHARE-5 (W02-IDX) * W03-OTHLOCAL-POOL.           
047400 0620-EXIT.                                                       
047500     EXIT.                                                        
047600 0600-EXIT.                                                       
047700     EXIT.                                                        
047800                                                                  
047900***********************************************************       
048000* 0700-WRITE-SUMMARY - WRITE THE R4 SHIPMENT SUMMARY (B8)  *      
048100***********************************************************       
048200 0700-WRITE-SUMMARY.                                              
048300     MOVE W03-FOB-TOTAL-USD   TO W04-SUM-FOB-USD                  
048400     MOVE W03-FOB-TOTAL-BRL   TO W04-SUM-FOB-BRL                  
048500     MOVE W03-FREIGHT-POOL    TO W04-SUM-FREIGHT-BRL              
048600     MOVE W04-SUM-FOB-USD     TO SUM-FOB-TOTAL-USD                
048700     MOVE W04-SUM-FOB-BRL     TO SUM-FOB-TOTAL-BRL                
048800     MOVE W04-SUM-FREIGHT-BRL TO SUM-FREIGHT-TOTAL-BRL            
048900     MOVE W04-SUM-TAX-PAID    TO SUM-TAX-PAID-TOTAL-BRL           
049000     MOVE W04-SUM-TAX-CREDIT  TO SUM-TAX-CREDIT-TOTAL-BRL         
049100     MOVE W04-SUM-LANDED-COST TO SUM-FINAL-COST-BRL               
049200     WRITE SUMMARY-REC.                                           
049300                                                                  
049400***********************************************************       
049500* 0800-PRINT-REPORT - COLUMNAR LANDED-COST REPORT          *      
049600***********************************************************       
049700 0800-PRINT-REPORT.                                               
049800     PERFORM 0810-PRINT-HEADINGS                                  
049900     SET W02-IDX TO 1                                             
050000     PERFORM 0820-PRINT-ONE-DETAIL                                
050100         VARYING W02-IDX FROM 1 BY 1                              
050200         UNTIL W02-IDX > W02-ITEM-COUNT                           
050300     PERFORM 0830-PRINT-TOTALS                                    
050400     GO TO 0800-EXIT.                                             
050500 0810-PRINT-HEADINGS.                                             
050600     MOVE CFG-REGIME   TO W05-H1-REGIME                           
050700     MOVE CFG-STATE-DEST TO W05-H1-STATE                          
050800     MOVE CFG-FX-RATE-USD-BRL TO W05-H1-FX                        
050900     WRITE RPTFILE-REC FROM W05-HEAD1                             
051000     WRITE RPTFILE-REC FROM W05-HEAD2.                            
051100 0820-PRINT-ONE-DETAIL.                                           
051200*    PRINTS FROM THE WORKING TABLE, WHICH CARRIES BOTH THE        
051300*    FOB FIELDS FROM PASS A AND THE RESULT FIELDS SAVED           
051400*    OFF AFTER EACH CALL TO CLICLC1 IN 0600-PROCESS-ITEMS.        
051500     MOVE TBI-ITEM-ID (W02-IDX)      TO W05-D-ITEM-ID             
051600     MOVE TBI-QUANTITY (W02-IDX)     TO W05-D-QTY                 
051700     MOVE TBR-FOB-TOTAL-BRL (W02-IDX) TO W05-D-FOB-BRL            
051800     MOVE TBR-VA-BRL (W02-IDX)        TO W05-D-VA-BRL             
051900     MOVE TBR-II-BRL (W02-IDX)        TO W05-D-II-BRL             
052000     MOVE TBR-IPI-BRL (W02-IDX)       TO W05-D-IPI-BRL            
052100     MOVE TBR-PIS-BRL (W02-IDX)       TO W05-D-PIS-BRL            
052200     MOVE TBR-COFINS-BRL (W02-IDX)    TO W05-D-COF-BRL            
052300     MOVE TBR-ICMS-BRL (W02-IDX)      TO W05-D-ICMS-BRL           
052400     MOVE TBR-TAX-CREDIT-BRL (W02-IDX) TO W05-D-CREDIT-BRL        
052500     MOVE TBR-LANDED-COST-BRL (W02-IDX) TO W05-D-LANDED-BRL       
052600     MOVE TBR-UNIT-COST-BRL (W02-IDX) TO W05-D-UNIT-BRL           
052700     WRITE RPTFILE-REC FROM W05-DETAIL.                           
052800 0830-PRINT-TOTALS.                                               
052900     MOVE W04-SUM-FOB-USD     TO W05-T-FOB-USD                    
053000     MOVE W04-SUM-FOB-BRL     TO W05-T-FOB-BRL                    
053100     MOVE W04-SUM-TAX-PAID    TO W05-T-TAX-PAID                   
053200     MOVE W04-SUM-TAX-CREDIT  TO W05-T-TAX-CREDIT                 
053300     MOVE W04-SUM-LANDED-COST TO W05-T-FINAL-COST                 
053400     WRITE RPTFILE-REC FROM W05-TOTALS.                           
053500 0800-EXIT.                                                       
053600     EXIT.                                                        
053700                                                                  
053800***********************************************************       
053900* 0900-CLOSE-FILES - CLOSE ALL FIVE SEQUENTIAL FILES       *      
054000***********************************************************       
054100 0900-CLOSE-FILES.                                                
054200     CLOSE SHIPCFG ITEMS ITEMOUT SUMMARY RPTFILE.                 
054300                                                                  
054400 END PROGRAM CLIDRV1.                                             
